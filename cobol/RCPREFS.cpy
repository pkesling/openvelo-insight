000100*-----------------------------------------------------------
000200* RCPREFS  RIDER PREFERENCE PROFILE + RUN WINDOW BOUNDS
000300*          ONE RECORD PER RUN, READ FROM PREFS-IN
000400*-----------------------------------------------------------
000500 01  RC-RIDER-PREFS.
000600     05 RP-WINDOW-START         PIC 9(10).
000700     05 RP-WINDOW-END           PIC 9(10).
000800     05 RP-TEMP-LOW-F           PIC S9(3)V9(1).
000900     05 RP-TEMP-HIGH-F          PIC S9(3)V9(1).
001000     05 RP-TEMP-BAND-SET        PIC X(1).
001100     05 RP-MAX-WIND-MPH         PIC 9(3)V9(1).
001200     05 RP-MAX-AQI              PIC 9(3).
001300     05 RP-AVOID-POOR-AQI       PIC X(1).
001400     05 RP-AVOID-PRECIP         PIC X(1).
001500     05 RP-PREFER-DAYLIGHT      PIC X(1).
001600     05 RP-RIDE-WINDOW-HOURS    PIC 9(2).
001700     05 FILLER                  PIC X(19).
