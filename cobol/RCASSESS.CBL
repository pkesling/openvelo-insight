000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCASSESS.
000300 AUTHOR.        R T MASON.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800************************************************************
000900*  RIDE-CONDITIONS ASSESSMENT -- PASS 1 OF 2
001000*
001100*  MERGES THE HOURLY WEATHER FEED WITH THE HOURLY AIR
001200*  QUALITY FEED, HOLDS THEM TO THE RUN WINDOW, JUDGES EACH
001300*  HOUR AGAINST THE RIDERS PREFERENCE PROFILE, AND WRITES
001400*  ONE HOUR-ASSESSMENT RECORD PER KEPT HOUR TO ASSESS-OUT
001500*  FOR PASS 2 (RCWNDRPT) TO PICK UP.
001600*
001700*  MODIFICATION LOG.
001800*  03/11/1989  RTM  ORIGINAL PROGRAM -- REQ RC-014
001900*  09/22/1991  RTM  GUST JUDGMENT SPLIT OUT OF WIND JUDGE
002000*  02/14/1994  KAP  AQI JUDGMENT ADDED, REQ RC-057
002100*  05/02/1995  KAP  DEAD-AIR NOTE -- WHEN AIR-IN RUNS SHORT
002200*               OF WEATHER-IN, THE LAST KNOWN AQI IS NOT
002300*               CARRIED FORWARD, MH-US-AQI-SW GOES TO N AND
002400*               THE HOUR SCORES AQI AS UNKNOWN, REQ RC-041
002500*  06/03/1996  KAP  TREND CARRY-FORWARD ADDED (PRIOR HOUR)
002600*  01/09/1997  RTM  PREFS-IN ZERO-MEANS-DEFAULT RULE
002700*               DOCUMENTED AND TIGHTENED IN 220-APPLY-PREF-
002800*               DEFAULTS AFTER A RIDER LEFT PREFS BLANK AND
002900*               GOT NO RIDE WINDOWS AT ALL, REQ RC-050
003000*  11/30/1998  JS   Y2K REVIEW -- WH-TIME/WINDOW BOUNDS ARE
003100*               ALREADY 4-DIGIT YEAR (YYYYMMDDHH), NO CODE
003200*               CHANGE. SEE REQ RC-Y2K-004 SIGN-OFF.
003300*  04/18/2001  JS   DAYLIGHT JUDGMENT, DARKNESS RISK FLAG
003400*  08/09/2004  RTM  RISK CODE VALIDATION TABLE, REQ RC-098
003500*  05/19/2006  JS   MJT-TREND-DELTA DEADBAND WIDENED FOR AQI
003600*               (WAS TOO NARROW, TRENDS FLICKERED HOUR TO
003700*               HOUR ON NORMAL SENSOR NOISE), REQ RC-088
003800*  01/26/2009  KAP  TEMPERATURE PENALTY ADDED TO HOUR SCORE
003900*  11/02/2011  RTM  GUST JUDGMENT MAJOR-ADD CONSTANT RAISED
004000*               FROM 10.0 TO 15.0 MPH AFTER RIDER COMPLAINTS
004100*               OF OVER-AGGRESSIVE AVOID CALLS, REQ RC-119
004200*  07/14/2013  JS   MEASURE STATUS VALIDATION, REQ RC-131
004300*  03/05/2015  RTM  WINDOW-END BOUND MADE EXCLUSIVE (WAS
004400*               INCLUSIVE, DOUBLE-COUNTED HOUR AT BOUNDARY),
004500*               RAW MEASURES CARRIED OUT ON ASSESS-OUT FOR
004600*               THE PASS 2 DETAIL LINE, REQ RC-174 (CONT'D)
004700*  06/21/2016  KAP  PER-FIELD PRESENCE SWITCHES ADDED TO THE
004800*               MERGED-HOUR RAW MEASURES ON ASSESS-OUT -- AN
004900*               HOUR WITH A MISSING READING WAS PRINTING A
005000*               ZERO ON THE PASS 2 DETAIL LINE, WHICH A
005100*               READ AS A REAL ZERO-MPH/ZERO-DEGREE READING.
005200*               RIDER READ AS A REAL READING. DETAIL LINE
005300*               SWITCH SAYS THE FEED NEVER SUPPLIED IT, REQ
005400*               RC-181
005500*               THE PASS 2 DETAIL LINE, REQ RC-174
005600************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*      NO REPORT WRITTEN BY PASS 1 -- TOP-OF-FORM IS DEFINED
006500*      FOR SHOP CONSISTENCY ACROSS ALL RCXXXX PROGRAMS ONLY
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*      HOURLY TEMPERATURE/WIND/GUST/PRECIP FEED, ONE RECORD
006900*      PER HOUR, ASCENDING TIME ORDER FROM THE COLLECTION
007000     SELECT WEATHER-IN  ASSIGN TO WEATHIN
007100            ORGANIZATION IS LINE SEQUENTIAL.
007200
007300*      HOURLY AIR-QUALITY FEED -- MAY RUN SHORT OF WEATHER
007400*      HOURS, IN WHICH CASE 430-FIND-AIR-MATCH FINDS NOTHING
007500     SELECT AIR-IN      ASSIGN TO AIRIN
007600            ORGANIZATION IS LINE SEQUENTIAL.
007700
007800*      ONE-RECORD RIDER PREFERENCE PROFILE FOR THIS RUN
007900     SELECT PREFS-IN    ASSIGN TO PREFSIN
008000            ORGANIZATION IS LINE SEQUENTIAL.
008100
008200*      ONE HOUR-ASSESSMENT RECORD PER KEPT HOUR, PICKED UP
008300*      BY RCWNDRPT (PASS 2) UNDER DDNAME ASSESSI
008400     SELECT ASSESS-OUT  ASSIGN TO ASSESSO
008500            ORGANIZATION IS LINE SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*---------------------------------------------------------
009000* FILE SECTION -- RAW RECORD AREAS ONLY. RCASSESS NEVER
009100* WORKS DIRECTLY IN THESE; EVERY READ MOVES INTO THE
009200* MATCHING RC-XXXX-HOUR GROUP FROM THE COPYBOOKS BELOW
009300*---------------------------------------------------------
009400 FD  WEATHER-IN
009500     LABEL RECORDS ARE STANDARD.
009600*      RAW 50-BYTE WEATHER LINE, DECODED BY RC-WEATHER-HOUR
009700 01  WEATHER-IN-RECORD           PIC X(50).
009800
009900 FD  AIR-IN
010000     LABEL RECORDS ARE STANDARD.
010100*      RAW 30-BYTE AIR-QUALITY LINE, DECODED BY RC-AIR-HOUR
010200 01  AIR-IN-RECORD               PIC X(30).
010300
010400 FD  PREFS-IN
010500     LABEL RECORDS ARE STANDARD.
010600*      RAW 60-BYTE PREFERENCE LINE, DECODED BY RC-RIDER-
010700 01  PREFS-IN-RECORD             PIC X(60).
010800
010900 FD  ASSESS-OUT
011000     LABEL RECORDS ARE STANDARD.
011100*      600-BYTE HOUR-ASSESSMENT RECORD, LAYOUT IN RCASHR
011200 01  ASSESS-OUT-RECORD           PIC X(600).
011300
011400 WORKING-STORAGE SECTION.
011500
011600*---------------------------------------------------------
011700* DECODED COPIES OF THE INPUT AND OUTPUT RECORDS
011800*---------------------------------------------------------
011900 COPY RCWXHR.
012000*      WH-TIME (YYYYMMDDHH), WH-STATION-ID, THE FIVE
012100*      RAW MEASURES AND THEIR PRESENCE SWITCHES, PLUS
012200*      WH-DAY-NIGHT-FLAG AS THE FEED SPELLS IT
012300 COPY RCAQHR.
012400*      AH-TIME, AH-STATION-ID AND THE SINGLE AH-US-AQI
012500*      READING WITH ITS OWN PRESENCE SWITCH
012600 COPY RCPREFS.
012700*      ONE-RECORD-PER-RUN RIDER PROFILE -- WINDOW
012800*      RANGE, TEMP BAND, DAYLIGHT FLAG, EACH WITH ITS
012900*      OWN 'WAS THIS SET' SWITCH FOR 220 TO CHECK
013000 COPY RCASHR.
013100*      OUTPUT LAYOUT -- DECISION, SCORE, RISK LIST
013200*      AND THE SIX RAW MEASURES CARRIED FOR PASS 2
013300
013400*---------------------------------------------------------
013500* MERGED-HOUR WORK AREA (U1 OUTPUT) -- ONE HOUR AT A TIME
013600*---------------------------------------------------------
013700 01  WS-MERGED-HOUR.
013800*      MH-TIME IS THE SAME YYYYMMDDHH KEY AS WH-TIME ON THE
013900*      WEATHER FEED -- KEPT HERE RATHER THAN REFERENCED BACK
014000*      TO RC-WEATHER-HOUR SO THE MERGE STEP HAS ONE PLACE TO
014100*      HOLD THE HOUR IT IS CURRENTLY WORKING
014200     05 MH-TIME                 PIC 9(10).
014300     05 MH-HOUR-INDEX           PIC 9(4).
014400     05 MH-TEMP-F-SW            PIC X(1).
014500     05 MH-TEMP-F               PIC S9(3)V9(1).
014600     05 MH-WIND-MPH-SW          PIC X(1).
014700     05 MH-WIND-MPH             PIC 9(3)V9(1).
014800     05 MH-GUST-MPH-SW          PIC X(1).
014900     05 MH-GUST-MPH             PIC 9(3)V9(1).
015000     05 MH-PRECIP-PROB-SW       PIC X(1).
015100     05 MH-PRECIP-PROB          PIC 9(3).
015200     05 MH-IS-DAY               PIC X(1).
015300     05 MH-US-AQI-SW            PIC X(1).
015400     05 MH-US-AQI               PIC 9(3).
015500*      PAD TO A ROUND WORKING WIDTH -- NOT WRITTEN ANYWHERE,
015600*      JUST KEEPS THIS GROUP A TIDY NUMBER OF BYTES FOR THE
015700*      NEXT PROGRAMMER WHO ADDS A MEASURE TO THE MERGE
015800  05 FILLER                  PIC X(6).
015900
016000*---------------------------------------------------------
016100* IN-MEMORY AIR-QUALITY TABLE -- LOADED ONCE, SEARCHED ALL
016200* PER WEATHER HOUR ON MATCHING AH-TIME (U1 STEP 1)
016300*---------------------------------------------------------
016400 01  AIR-TABLE-CTL.
016500     05 AIR-COUNT               PIC 9(4)  COMP.
016600 01  AIR-TABLE.
016700     05 AIR-ENTRY OCCURS 2000 TIMES
016800*      AT-TIME IS THE SEARCH ALL KEY -- AIR-IN MUST ARRIVE
016900*      ASCENDING TIME ORDER OR THE BINARY SEARCH IN
017000*      430-FIND-AIR-MATCH FINDS THE WRONG HOUR SILENTLY
017100        ASCENDING KEY IS AT-TIME
017200        INDEXED BY AT-IDX.
017300       10 AT-TIME                 PIC 9(10).
017400       10 AT-US-AQI-SW            PIC X(1).
017500       10 AT-US-AQI               PIC 9(3).
017600
017700*---------------------------------------------------------
017800* RISK CODE VALIDATION TABLE -- THE SEVEN CODES THE JUDGE
017900* PARAGRAPHS ARE ALLOWED TO RAISE, KEPT SORTED FOR SEARCH
018000* ALL SO A TYPO SHOWS UP AT TEST TIME, NOT ON THE REPORT
018100*---------------------------------------------------------
018200 01  RISK-CODE-NAMES.
018300*      SEVEN RISK CODES, ALPHABETICAL, EACH A JUDGE
018400*      PARAGRAPH MAY RAISE VIA 590-ADD-RISK-FLAG --
018500*      DARKNESS (R6), EXTREME-COLD/EXTREME-HEAT (R1),
018600*      GUSTY-WIND (R3), HIGH-WIND (R2), POOR-AIR-QUALITY
018700*      (R4), PRECIPITATION (R5). ADD A CODE HERE BEFORE A
018800*      JUDGE PARAGRAPH RAISES IT OR 590-ADD-RISK-FLAG WILL
018900*      LOG IT AS BAD AND DROP IT
019000     05 FILLER                  PIC X(16) VALUE
019100         'DARKNESS'.
019200     05 FILLER                  PIC X(16) VALUE
019300         'EXTREME-COLD'.
019400     05 FILLER                  PIC X(16) VALUE
019500         'EXTREME-HEAT'.
019600     05 FILLER                  PIC X(16) VALUE
019700         'GUSTY-WIND'.
019800     05 FILLER                  PIC X(16) VALUE
019900         'HIGH-WIND'.
020000     05 FILLER                  PIC X(16) VALUE
020100         'POOR-AIR-QUALITY'.
020200     05 FILLER                  PIC X(16) VALUE
020300         'PRECIPITATION'.
020400 01  RISK-CODE-TABLE REDEFINES RISK-CODE-NAMES.
020500     05 RCN-ENTRY OCCURS 7 TIMES
020600        ASCENDING KEY IS RCN-ENTRY
020700        INDEXED BY RCN-IDX         PIC X(16).
020800
020900*---------------------------------------------------------
021000* MEASURE STATUS VALIDATION TABLE -- THE FIVE STATUS
021100* WORDS A JUDGE PARAGRAPH MAY LEAVE BEHIND IT, SORTED
021200* FOR SEARCH ALL
021300*---------------------------------------------------------
021400 01  STATUS-CODE-NAMES.
021500*      FIVE STATUS WORDS, ALPHABETICAL -- ACCEPTABLE, AVOID,
021600*      CAUTION, IDEAL, UNKNOWN. EVERY MJE-STATUS(MJ-IDX)
021700*      MUST LAND ON ONE OR 596-CHECK-ONE-STATUS COMPLAINS
021800*      TO THE JOB LOG -- SEE 595-VALIDATE-STATUSES
021900     05 FILLER                  PIC X(10) VALUE
022000         'ACCEPTABLE'.
022100     05 FILLER                  PIC X(10) VALUE
022200         'AVOID'.
022300     05 FILLER                  PIC X(10) VALUE
022400         'CAUTION'.
022500     05 FILLER                  PIC X(10) VALUE
022600         'IDEAL'.
022700     05 FILLER                  PIC X(10) VALUE
022800         'UNKNOWN'.
022900 01  STATUS-CODE-TABLE REDEFINES STATUS-CODE-NAMES.
023000     05 SCN-ENTRY OCCURS 5 TIMES
023100        ASCENDING KEY IS SCN-ENTRY
023200        INDEXED BY SCN-IDX         PIC X(10).
023300
023400*---------------------------------------------------------
023500* PRIOR-HOUR JUDGMENT COPY -- SEEDS THE TREND PASS (U3)
023600* SO EACH HOUR NEEDS ONLY THE ONE BEFORE IT, NOT A FULL
023700* SECOND PASS OVER THE FILE
023800*---------------------------------------------------------
023900 01  WS-PRIOR-VALID-SW          PIC X(1)  VALUE 'N'.
024000 01  PRIOR-MJ-TABLE.
024100*      ONLY DISTANCE AND ITS SWITCH SURVIVE FROM ONE HOUR TO
024200*      THE NEXT -- STATUS, SEVERITY AND TREND ARE RECOMPUTED
024300*      FRESH EACH HOUR AND HAVE NO BUSINESS BEING CARRIED
024400     05 PRIOR-MJ-ENTRY OCCURS 6 TIMES
024500        INDEXED BY PMJ-IDX.
024600       10 PMJ-DISTANCE-SW         PIC X(1).
024700       10 PMJ-DISTANCE            PIC S9(3)V9(2).
024800
024900*---------------------------------------------------------
025000* RISK FLAG WORK FIELDS -- SET BY A JUDGE PARAGRAPH JUST
025100* BEFORE PERFORM 590-ADD-RISK-FLAG, IN LIEU OF PARAMETERS
025200*---------------------------------------------------------
025300 01  WS-RISK-CODE-ARG           PIC X(16).
025400 01  WS-RISK-SEV-ARG            PIC X(8).
025500
025600*---------------------------------------------------------
025700* SWITCHES, SUBSCRIPTS AND ACCUMULATORS
025800*---------------------------------------------------------
025900 77  WS-AIR-FOUND-SW            PIC X(1)  VALUE 'N'.
026000    88 AIR-HOUR-FOUND                     VALUE 'Y'.
026100 01  WS-SWITCHES.
026200*      END-OF-AIR/END-OF-WEATHER DRIVE THE TWO READ LOOPS.
026300*      HOUR-IN-WINDOW IS SET FRESH EVERY WEATHER HOUR BY
026400*      420-CHECK-WINDOW. THE THREE ANY-MEASURE-XXX SWITCHES
026500*      ARE SET FRESH EVERY HOUR BY 570-COMPUTE-DECISION'S
026600*      SCAN OF THE SIX JUDGMENTS.
026700     05 WS-END-OF-AIR-SW        PIC X(1)  VALUE 'N'.
026800        88 END-OF-AIR                     VALUE 'Y'.
026900     05 WS-END-OF-WEATHER-SW    PIC X(1)  VALUE 'N'.
027000        88 END-OF-WEATHER                 VALUE 'Y'.
027100     05 WS-IN-WINDOW-SW         PIC X(1)  VALUE 'N'.
027200        88 HOUR-IN-WINDOW                 VALUE 'Y'.
027300     05 WS-ANY-AVOID-SW         PIC X(1)  VALUE 'N'.
027400        88 ANY-MEASURE-AVOID              VALUE 'Y'.
027500     05 WS-ANY-CAUTION-SW       PIC X(1)  VALUE 'N'.
027600        88 ANY-MEASURE-CAUTION            VALUE 'Y'.
027700     05 WS-ANY-KNOWN-SW         PIC X(1)  VALUE 'N'.
027800        88 ANY-MEASURE-KNOWN               VALUE 'Y'.
027900  05 FILLER                  PIC X(2).
028000*      A DROPPED HOUR IS ONE THE WEATHER FEED CARRIED BUT
028100*      420-CHECK-WINDOW RULED OUTSIDE RP-WINDOW-START/END --
028200*      NOT AN ERROR, JUST OUT OF SCOPE FOR THIS RUN
028300 77  WS-HOURS-DROPPED-CT        PIC 9(6)  COMP  VALUE ZERO.
028400 01  WS-COUNTERS.
028500*      COUNTS EVERY WEATHER HOUR READ, KEPT OR DROPPED
028600     05 WS-HOURS-READ-CT        PIC 9(6)  COMP.
028700*      COUNTS HOURS ACTUALLY WRITTEN TO ASSESS-OUT
028800     05 WS-HOURS-KEPT-CT        PIC 9(6)  COMP.
028900  05 FILLER                  PIC X(4).
029000 01  WS-WORK-FIELDS.
029100*      HOLDS THE CURRENT WEATHER HOUR'S TIME WHILE
029200*      430-FIND-AIR-MATCH SEARCHES AIR-TABLE FOR IT
029300     05 WS-SEARCH-TIME          PIC 9(10).
029400
029500*---------------------------------------------------------
029600* COMPILE-TIME LITERAL LABELS USED IN SEVERAL JUDGMENTS
029700*---------------------------------------------------------
029800*      FREEZING, IN DEGREES F -- BELOW THIS THE TEMPERATURE
029900*      JUDGMENT IS AVOID REGARDLESS OF THE RIDER'S OWN LOW
030000*      PREFERENCE (511-TEMP-BELOW-BAND)
030100 01  WS-LOW-TEMP-CUTOFF         PIC S9(3)V9(1) VALUE +32.0.
030200*      SEVERE COLD -- AT OR BELOW THIS THE AVOID CALL IS
030300*      SEVERITY MAJOR RATHER THAN MODERATE
030400 01  WS-LOW-TEMP-MAJOR-CUTOFF   PIC S9(3)V9(1) VALUE +25.0.
030500*      HOW FAR BELOW THE RIDER'S OWN LOW PREFERENCE (BUT
030600*      STILL ABOVE FREEZING) BEFORE THE CALL DROPS FROM
030700*      ACCEPTABLE TO CAUTION
030800 01  WS-LOW-TEMP-CAUTION-DIST   PIC S9(3)V9(1) VALUE +10.0.
030900*      DEGREES ABOVE THE RIDER'S HIGH PREFERENCE BEFORE AN
031000*      OVER-BAND CALL BECOMES MAJOR SEVERITY (512-TEMP-
031100*      ABOVE-BAND) -- THERE IS NO ABSOLUTE HEAT CUTOFF THE
031200*      WAY THERE IS A FREEZING CUTOFF ON THE COLD SIDE
031300 01  WS-HIGH-TEMP-MAJOR-DIST    PIC S9(3)V9(1) VALUE +15.0.
031400 01  WS-HIGH-TEMP-CAUTION-DIST  PIC S9(3)V9(1) VALUE +5.0.
031500*      MPH OVER THE RIDER'S MAX-WIND BEFORE THE WIND CALL
031600*      BECOMES AVOID/MAJOR RATHER THAN AVOID -- SEE R2
031700 01  WS-WIND-MAJOR-ADD         PIC 9(3)V9(1)  VALUE 5.0.
031800*      BELOW THIS FRACTION OF THE RIDER'S MAX-WIND THE
031900*      JUDGMENT IS IDEAL, ABOVE IT ACCEPTABLE, UNTIL THE
032000*      RIDER'S OWN LIMIT IS CROSSED
032100 01  WS-WIND-CAUT-PCT          PIC 9(1)V9(2)  VALUE 0.80.
032200*      GUST CONSTANTS MIRROR THE WIND CONSTANTS ABOVE BUT
032300*      MEASURED AGAINST THE SAME RP-MAX-WIND-MPH LIMIT --
032400*      THE SHOP HAS NEVER FIELDED A SEPARATE GUST PREFERENCE
032500 01  WS-GUST-MAJOR-ADD         PIC 9(3)V9(1)  VALUE 15.0.
032600 01  WS-GUST-CAUT-ADD          PIC 9(3)V9(1)  VALUE 5.0.
032700*      US AQI 151 IS THE EPA UNHEALTHY BREAKPOINT -- AVOID
032800*      REGARDLESS OF THE RIDER'S OWN RP-MAX-AQI (R4)
032900 01  WS-AQI-AVOID-CUTOFF       PIC 9(3)       VALUE 151.
033000*      US AQI 50 IS THE EPA GOOD/MODERATE BREAKPOINT
033100 01  WS-AQI-IDEAL-CUTOFF       PIC 9(3)       VALUE 50.
033200*      PRECIPITATION-PROBABILITY CUTOFFS (R5), ONLY APPLIED
033300*      WHEN RP-AVOID-PRECIP IS Y -- A RIDER WHO DOES NOT
033400*      MIND RAIN NEVER SEES AN AVOID OR CAUTION FROM PRECIP
033500 01  WS-PRECIP-AVOID-CUTOFF    PIC 9(3)       VALUE 70.
033600 01  WS-PRECIP-CAUT-CUTOFF     PIC 9(3)       VALUE 50.
033700*      NOTE-WORTHY PROBABILITY EVEN WHEN THE RIDER DOES NOT
033800*      CARE ABOUT RAIN -- STILL ONLY A CAUTION, NEVER AVOID
033900 01  WS-PRECIP-NOTE-CUTOFF     PIC 9(3)       VALUE 80.
034000 01  WS-PRECIP-ACCEPT-CUTOFF   PIC 9(3)       VALUE 20.
034100
034200*---------------------------------------------------------
034300* SCORING WORK FIELDS (R8)
034400*---------------------------------------------------------
034500*      RUNNING SCORE FOR THE CURRENT HOUR ONLY -- RESET TO
034600*      10.00 AT THE TOP OF 580-SCORE-HOUR EVERY HOUR
034700 01  WS-SCORE-ACCUM             PIC S9(3)V9(2).
034800*      EXTRA SCORE DEDUCTION FOR HOW FAR OUTSIDE THE BAND
034900*      THE TEMPERATURE SITS, CLAMPED AT 4.00 -- SEE R8
035000 01  WS-TEMP-PENALTY            PIC S9(1)V9(2).
035100
035200*---------------------------------------------------------
035300* TREND WORK FIELD (R9) AND PER-MEASURE DEADBAND TABLE,
035400* TEMP/WIND/GUST/AQI/PRECIP IN MJ-IDX ORDER 1-5 (DAYLIGHT,
035500* MJ-IDX 6, NEVER TRENDS -- IT CARRIES NO DISTANCE)
035600*---------------------------------------------------------
035700*      ABSOLUTE VALUE OF THE TREND DELTA -- NO INTRINSIC
035800*      FUNCTION AVAILABLE ON THIS COMPILER, SO 605-TREND-
035900*      ONE-MEASURE FLIPS THE SIGN BY HAND WHEN NEGATIVE
036000 01  WS-ABS-DELTA               PIC S9(3)V9(2).
036100 01  DEADBAND-NAMES.
036200*      HOW MUCH A MEASURE MAY MOVE HOUR TO HOUR BEFORE THE
036300*      TREND PASS CALLS IT WORSENING OR IMPROVING RATHER
036400*      THAN STABLE -- ORDER MATCHES MJ-IDX 1-5 (TEMP, WIND,
036500*      GUST, AQI, PRECIP). WIDENED FOR AQI IN 2006, REQ
036600*      RC-088, SEE MODIFICATION LOG
036700     05 FILLER                  PIC S9(1)V9(1) VALUE +1.0.
036800     05 FILLER                  PIC S9(1)V9(1) VALUE +1.0.
036900     05 FILLER                  PIC S9(1)V9(1) VALUE +2.0.
037000     05 FILLER                  PIC S9(1)V9(1) VALUE +3.0.
037100     05 FILLER                  PIC S9(1)V9(1) VALUE +5.0.
037200 01  DEADBAND-TABLE REDEFINES DEADBAND-NAMES.
037300     05 DEADBAND-ENTRY OCCURS 5 TIMES
037400        INDEXED BY DB-IDX          PIC S9(1)V9(1).
037500
037600*===========================================================
037700* PASS 1 RULE SUMMARY (SEE THE SPEC FOLDER FOR THE FULL
037800* TEXT) --
037900*   R1  TEMPERATURE JUDGED AGAINST THE RIDER'S BAND
038000*   R2  WIND JUDGED AGAINST RIDER LIMITS, THEN SHOP-WIDE
038100*   R3  GUST JUDGED THE SAME WAY, SEPARATELY FROM WIND
038200*   R4  AIR QUALITY JUDGED AGAINST SHOP-WIDE CUTOFFS ONLY
038300*   R5  PRECIPITATION CHANCE JUDGED AGAINST FOUR BANDS
038400*   R6  DAYLIGHT JUDGED ONLY WHEN THE RIDER ASKED FOR IT
038500*   R7  WORST JUDGMENT ACROSS ALL SIX MEASURES WINS
038600*   R8  SCORE STARTS AT 10, STATUS COSTS PLUS A CURVED
038700*       TEMPERATURE PENALTY, FLOORED AT ZERO
038800*   R9  EVERY NON-IDEAL MEASURE ADDS A RISK-LIST ROW
038900*===========================================================
039000 PROCEDURE DIVISION.
039100
039200*---------------------------------------------------------
039300* TOP OF PASS 1 -- LOAD THE AIR TABLE ONCE, THEN STREAM
039400* THE WEATHER FEED HOUR BY HOUR AGAINST IT. NO SORT STEP:
039500* BOTH FEEDS ALREADY ARRIVE IN ASCENDING TIME ORDER FROM
039600* THE UPSTREAM COLLECTION JOB.
039700*---------------------------------------------------------
039800 000-MAIN-PROCESS.
039900*          INVOKE 100-INITIALIZE
040000     PERFORM 100-INITIALIZE THRU 100-EXIT.
040100*      OPEN FILES, READ THE ONE PREFS-IN RECORD, APPLY
040200*      SHOP DEFAULTS TO ANY FIELD THE RIDER LEFT BLANK
040300     PERFORM 300-LOAD-AIR-TABLE THRU 300-EXIT
040400*      AIR-IN IS SMALL ENOUGH TO HOLD ENTIRELY IN AIR-TABLE
040500*      (2000 HOURS = 83+ DAYS) SO 430-FIND-AIR-MATCH CAN
040600*      SEARCH ALL RATHER THAN RE-READING THE FILE PER HOUR
040700         UNTIL END-OF-AIR.
040800*          INVOKE 400-READ-WEATHER
040900     PERFORM 400-READ-WEATHER THRU 400-EXIT
041000*      THE MAIN LOOP -- ONE WEATHER HOUR IN, ONE ASSESSMENT
041100*      OUT (OR DROPPED IF OUTSIDE THE RUN WINDOW)
041200         UNTIL END-OF-WEATHER.
041300*          INVOKE 800-CLOSE-FILES
041400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
041500     STOP RUN.
041600
041700*---------------------------------------------------------
041800*      COUNTERS AND SWITCHES START AT THEIR REST STATE
041900*      BEFORE ANY FILE IS TOUCHED
042000*---------------------------------------------------------
042100 100-INITIALIZE.
042200*          INVOKE 200-OPEN-FILES
042300     PERFORM 200-OPEN-FILES THRU 200-EXIT.
042400*          INVOKE 210-READ-PREFS
042500     PERFORM 210-READ-PREFS THRU 210-EXIT.
042600*          INVOKE 220-APPLY-PREF-DEFAULTS
042700     PERFORM 220-APPLY-PREF-DEFAULTS THRU 220-EXIT.
042800 100-EXIT.
042900     EXIT.
043000
043100*---------------------------------------------------------
043200*      ALL FOUR FILES OPENED TOGETHER -- IF ANY IS
043300*      MISSING THE OS FILE-STATUS WILL SURFACE ON THE
043400*      VERY FIRST READ
043500*---------------------------------------------------------
043600 200-OPEN-FILES.
043700     OPEN INPUT  WEATHER-IN
043800                 AIR-IN
043900                 PREFS-IN.
044000     OPEN OUTPUT ASSESS-OUT.
044100 200-EXIT.
044200     EXIT.
044300
044400*---------------------------------------------------------
044500* PREFS-IN CARRIES EXACTLY ONE RECORD PER RUN -- THE RIDER
044600* WHOSE PREFERENCES THIS BATCH IS ASSESSING AGAINST. AN
044700* EMPTY FILE IS A SETUP ERROR UPSTREAM, NOT SOMETHING THIS
044800* PROGRAM CAN RECOVER FROM, SO IT ABORTS THE RUN
044900*---------------------------------------------------------
045000 210-READ-PREFS.
045100*      ONE READ, NO LOOP -- PREFS-IN IS A SINGLE-RECORD FILE
045200     READ PREFS-IN INTO RC-RIDER-PREFS
045300         AT END
045400*          NOTHING TO JUDGE AGAINST -- ABORT RATHER THAN
045500*          RUN WITH GUESSED PREFERENCES
045600             DISPLAY 'RCASSESS - PREFS-IN EMPTY, ABORT'
045700*          INVOKE 800-CLOSE-FILES
045800             PERFORM 800-CLOSE-FILES THRU 800-EXIT
045900             STOP RUN
046000     END-READ.
046100 210-EXIT.
046200     EXIT.
046300
046400*---------------------------------------------------------
046500* R-DFLT  PREFERENCE DEFAULTS -- A ZERO OR UNRECOGNIZED
046600*         VALUE ON PREFS-IN MEANS THE RIDER LEFT THE FIELD
046700*         BLANK, SO THE SHOP DEFAULT APPLIES
046800*---------------------------------------------------------
046900 220-APPLY-PREF-DEFAULTS.
047000*      A ZERO ON BOTH LOW AND HIGH TOGETHER MEANS THE RIDER
047100*      SET NEITHER -- TREAT THE WHOLE TEMPERATURE BAND AS
047200*      UNSET RATHER THAN DEFAULT EACH BOUND SEPARATELY
047300     IF RP-TEMP-LOW-F = ZERO AND RP-TEMP-HIGH-F = ZERO
047400*          RP-TEMP-LOW-F PICKS UP +65.0
047500         MOVE +65.0 TO RP-TEMP-LOW-F
047600*          RP-TEMP-HIGH-F PICKS UP +93.0
047700         MOVE +93.0 TO RP-TEMP-HIGH-F
047800     END-IF.
047900*      SHOP DEFAULT WIND LIMIT WHEN THE RIDER LEFT IT BLANK
048000     IF RP-MAX-WIND-MPH = ZERO
048100*          RP-MAX-WIND-MPH PICKS UP 25.0
048200         MOVE 25.0 TO RP-MAX-WIND-MPH
048300     END-IF.
048400*      SHOP DEFAULT AQI LIMIT (EPA MODERATE UPPER BOUND)
048500     IF RP-MAX-AQI = ZERO
048600*          RP-MAX-AQI PICKS UP 80
048700         MOVE 80 TO RP-MAX-AQI
048800     END-IF.
048900*      DEFAULT TO Y (AVOID POOR AIR) UNLESS THE RIDER
049000*      EXPLICITLY SET N
049100     IF RP-AVOID-POOR-AQI NOT = 'N'
049200*          RP-AVOID-POOR-AQI PICKS UP 'Y'
049300         MOVE 'Y' TO RP-AVOID-POOR-AQI
049400     END-IF.
049500*      SAME DEFAULT-TO-Y RULE FOR PRECIPITATION AVOIDANCE
049600     IF RP-AVOID-PRECIP NOT = 'N'
049700*          RP-AVOID-PRECIP PICKS UP 'Y'
049800         MOVE 'Y' TO RP-AVOID-PRECIP
049900     END-IF.
050000*      SAME DEFAULT-TO-Y RULE FOR DAYLIGHT PREFERENCE
050100     IF RP-PREFER-DAYLIGHT NOT = 'N'
050200*          RP-PREFER-DAYLIGHT PICKS UP 'Y'
050300         MOVE 'Y' TO RP-PREFER-DAYLIGHT
050400     END-IF.
050500*      SHOP DEFAULT WINDOW LENGTH WHEN NOT SUPPLIED (U4
050600*      USES THIS IN PASS 2, NOT READ AGAIN HERE)
050700     IF RP-RIDE-WINDOW-HOURS = ZERO
050800*          RP-RIDE-WINDOW-HOURS PICKS UP 12
050900         MOVE 12 TO RP-RIDE-WINDOW-HOURS
051000     END-IF.
051100 220-EXIT.
051200     EXIT.
051300
051400*---------------------------------------------------------
051500* AIR-IN ARRIVES IN TIME ORDER, SAME AS WEATHER-IN, SO THE
051600* TABLE FILLS ALREADY IN ASCENDING AT-TIME ORDER FOR THE
051700* SEARCH ALL IN 430-FIND-AIR-MATCH
051800*---------------------------------------------------------
051900 300-LOAD-AIR-TABLE.
052000     READ AIR-IN INTO RC-AIR-HOUR
052100         AT END
052200*          FLIP THE END-OF-AIR SWITCH ON
052300             SET END-OF-AIR TO TRUE
052400         NOT AT END
052500*              ONE MORE ROW ADDED TO THE IN-MEMORY TABLE
052600             ADD 1 TO AIR-COUNT
052700             SET AT-IDX TO AIR-COUNT
052800*      COPY THE THREE FIELDS THE TABLE NEEDS -- AH-STATION
052900*      AND ANY OTHER AIR-IN FIELDS NEVER MAKE IT INTO AIR-
053000*      TABLE, THIS RUN HAS NO USE FOR THEM
053100             MOVE AH-TIME       TO AT-TIME(AT-IDX)
053200*          AT-US-AQI-SW(AT-IDX) PICKS UP AH-US-AQI-SW
053300             MOVE AH-US-AQI-SW  TO AT-US-AQI-SW(AT-IDX)
053400*          AT-US-AQI(AT-IDX) PICKS UP AH-US-AQI
053500             MOVE AH-US-AQI     TO AT-US-AQI(AT-IDX)
053600     END-READ.
053700 300-EXIT.
053800     EXIT.
053900
054000*---------------------------------------------------------
054100*      ONE WEATHER HOUR AT A TIME -- THE MAIN DRIVING
054200*      LOOP OF THE WHOLE PASS
054300*---------------------------------------------------------
054400 400-READ-WEATHER.
054500     READ WEATHER-IN INTO RC-WEATHER-HOUR
054600         AT END
054700*          FLIP THE END-OF-WEATHER SWITCH ON
054800             SET END-OF-WEATHER TO TRUE
054900         NOT AT END
055000*          WS-HOURS-READ-CT GROWS BY 1
055100             ADD 1 TO WS-HOURS-READ-CT
055200*          INVOKE 410-PROCESS-WEATHER-HOUR
055300             PERFORM 410-PROCESS-WEATHER-HOUR THRU 410-EXIT
055400     END-READ.
055500 400-EXIT.
055600     EXIT.
055700
055800*---------------------------------------------------------
055900* ONE WEATHER HOUR -- WINDOW TEST FIRST (CHEAPEST CHECK),
056000* THEN THE FULL U1-U3 MERGE/JUDGE/TREND SEQUENCE ONLY FOR
056100* HOURS THAT SURVIVE THE WINDOW TEST
056200*---------------------------------------------------------
056300 410-PROCESS-WEATHER-HOUR.
056400*          INVOKE 420-CHECK-WINDOW
056500     PERFORM 420-CHECK-WINDOW THRU 420-EXIT.
056600*          CHECKS HOUR-IN-WINDOW
056700     IF HOUR-IN-WINDOW
056800*          INVOKE 430-FIND-AIR-MATCH
056900         PERFORM 430-FIND-AIR-MATCH THRU 430-EXIT
057000*          U1 STEP 1 -- LOCATE THIS HOUR'S AQI, IF ANY
057100         PERFORM 440-NORMALIZE-DAY-FLAG THRU 440-EXIT
057200*          U1 STEP 2 -- CLEAN UP THE DAYLIGHT FLAG
057300         PERFORM 450-BUILD-MERGED-HOUR THRU 450-EXIT
057400*          U1 STEP 3 -- ASSEMBLE WS-MERGED-HOUR FROM BOTH
057500*          FEEDS PLUS THE AIR-TABLE LOOKUP ABOVE
057600         PERFORM 500-ASSESS-HOUR THRU 500-EXIT
057700*          U2/U3 -- JUDGE, DECIDE, SCORE, TREND
057800         PERFORM 700-WRITE-ASSESSMENT THRU 700-EXIT
057900*          U6 SOURCE -- ONE RECORD OUT PER KEPT HOUR
058000     ELSE
058100*          OUTSIDE RP-WINDOW-START/END -- NOT ASSESSED
058200         ADD 1 TO WS-HOURS-DROPPED-CT
058300     END-IF.
058400 410-EXIT.
058500     EXIT.
058600
058700*---------------------------------------------------------
058800*      IS THIS HOUR EVEN IN THE RIDER'S REQUESTED RANGE
058900*---------------------------------------------------------
059000 420-CHECK-WINDOW.
059100*          WS-IN-WINDOW-SW PICKS UP 'N'
059200     MOVE 'N' TO WS-IN-WINDOW-SW.
059300*      START IS INCLUSIVE, END IS EXCLUSIVE -- AN HOUR
059400*      EQUAL TO RP-WINDOW-END BELONGS TO THE NEXT WINDOW,
059500*      NOT THIS ONE (REQ RC-174 FIXED A DOUBLE-COUNT HERE)
059600     IF WH-TIME OF RC-WEATHER-HOUR >= RP-WINDOW-START
059700         AND WH-TIME OF RC-WEATHER-HOUR < RP-WINDOW-END
059800*          WS-IN-WINDOW-SW PICKS UP 'Y'
059900         MOVE 'Y' TO WS-IN-WINDOW-SW
060000     END-IF.
060100 420-EXIT.
060200     EXIT.
060300
060400*---------------------------------------------------------
060500* SEARCH ALL REQUIRES A LOADED, SORTED TABLE -- AN EMPTY
060600* AIR-TABLE (AIR-IN HAD NO RECORDS AT ALL) SKIPS THE SEARCH
060700* ENTIRELY RATHER THAN LET SEARCH ALL RUN AGAINST ZERO
060800* OCCURRENCES
060900*---------------------------------------------------------
061000 430-FIND-AIR-MATCH.
061100*          WS-AIR-FOUND-SW PICKS UP 'N'
061200     MOVE 'N' TO WS-AIR-FOUND-SW.
061300     MOVE WH-TIME OF RC-WEATHER-HOUR TO WS-SEARCH-TIME.
061400*      SEARCH ALL AGAINST AN EMPTY TABLE IS UNDEFINED ON
061500*      SOME COMPILERS -- GUARD IT EXPLICITLY
061600     IF AIR-COUNT > ZERO
061700         SEARCH ALL AIR-ENTRY
061800             AT END
061900*          WS-AIR-FOUND-SW PICKS UP 'N'
062000                 MOVE 'N' TO WS-AIR-FOUND-SW
062100             WHEN AT-TIME(AT-IDX) = WS-SEARCH-TIME
062200*          WS-AIR-FOUND-SW PICKS UP 'Y'
062300                 MOVE 'Y' TO WS-AIR-FOUND-SW
062400         END-SEARCH
062500     END-IF.
062600 430-EXIT.
062700     EXIT.
062800
062900*---------------------------------------------------------
063000* U1 DAYLIGHT NORMALIZATION -- THE FEED HAS BEEN SEEN TO
063100* CARRY Y/N, 1/0 AND T/F FOR THIS FLAG OVER THE YEARS
063200*---------------------------------------------------------
063300 440-NORMALIZE-DAY-FLAG.
063400     EVALUATE WH-IS-DAY OF RC-WEATHER-HOUR
063500*          ANY OF THE FIVE SPELLINGS THE FEED HAS USED
063600*          OVER THE YEARS FOR YES
063700         WHEN 'Y' WHEN 'y' WHEN '1' WHEN 'T' WHEN 't'
063800*          MH-IS-DAY PICKS UP 'Y'
063900             MOVE 'Y' TO MH-IS-DAY
064000*          SAME FOR NO
064100         WHEN 'N' WHEN 'n' WHEN '0' WHEN 'F' WHEN 'f'
064200*          MH-IS-DAY PICKS UP 'N'
064300             MOVE 'N' TO MH-IS-DAY
064400*          UNRECOGNIZED VALUE -- LEAVE THE FLAG BLANK RATHER
064500*          THAN GUESS DAY OR NIGHT
064600         WHEN OTHER
064700*          MH-IS-DAY PICKS UP ' '
064800             MOVE ' ' TO MH-IS-DAY
064900     END-EVALUATE.
065000 440-EXIT.
065100     EXIT.
065200
065300*---------------------------------------------------------
065400* EVERY FIELD BROUGHT ACROSS KEEPS ITS PRESENCE SWITCH
065500* BESIDE IT -- A JUDGE PARAGRAPH NEVER TRUSTS A RAW VALUE
065600* WITHOUT CHECKING THE SWITCH FIRST. WHEN NO AQI ROW WAS
065700* FOUND FOR THIS HOUR THE SWITCH GOES TO N AND THE VALUE
065800* ITSELF IS FORCED TO ZERO SO IT NEVER LOOKS LIKE A REAL
065900* READING IF A FUTURE CHANGE FORGETS TO CHECK THE SWITCH
066000*---------------------------------------------------------
066100 450-BUILD-MERGED-HOUR.
066200*          MH-TIME PICKS UP WH-TIME OF RC-WEATHER-HOUR
066300     MOVE WH-TIME OF RC-WEATHER-HOUR       TO MH-TIME.
066400     MOVE WH-HOUR-INDEX OF RC-WEATHER-HOUR TO MH-HOUR-INDEX.
066500*      TEMPERATURE, WIND, GUST AND PRECIP CROSS STRAIGHT
066600*      OVER FROM THE WEATHER FEED, SWITCH AND VALUE TOGETHER
066700     MOVE WH-TEMP-F-SW OF RC-WEATHER-HOUR  TO MH-TEMP-F-SW.
066800*          MH-TEMP-F PICKS UP WH-TEMP-F OF RC-WEATHER-HOUR
066900     MOVE WH-TEMP-F OF RC-WEATHER-HOUR     TO MH-TEMP-F.
067000     MOVE WH-WIND-MPH-SW OF RC-WEATHER-HOUR
067100         TO MH-WIND-MPH-SW.
067200     MOVE WH-WIND-MPH OF RC-WEATHER-HOUR   TO MH-WIND-MPH.
067300     MOVE WH-GUST-MPH-SW OF RC-WEATHER-HOUR
067400         TO MH-GUST-MPH-SW.
067500     MOVE WH-GUST-MPH OF RC-WEATHER-HOUR   TO MH-GUST-MPH.
067600     MOVE WH-PRECIP-PROB-SW OF RC-WEATHER-HOUR
067700         TO MH-PRECIP-PROB-SW.
067800     MOVE WH-PRECIP-PROB OF RC-WEATHER-HOUR
067900         TO MH-PRECIP-PROB.
068000*      AQI ONLY COMES FROM THE SEPARATE FEED -- IF
068100*      430-FIND-AIR-MATCH DID NOT FIND THIS HOUR, THE
068200*      MEASURE IS UNKNOWN, NOT ZERO
068300     IF AIR-HOUR-FOUND
068400*          MH-US-AQI-SW PICKS UP AT-US-AQI-SW(AT-IDX)
068500         MOVE AT-US-AQI-SW(AT-IDX) TO MH-US-AQI-SW
068600*          MH-US-AQI PICKS UP AT-US-AQI(AT-IDX)
068700         MOVE AT-US-AQI(AT-IDX)    TO MH-US-AQI
068800     ELSE
068900*          MH-US-AQI-SW PICKS UP 'N'
069000         MOVE 'N' TO MH-US-AQI-SW
069100*          MH-US-AQI PICKS UP ZERO
069200         MOVE ZERO TO MH-US-AQI
069300     END-IF.
069400 450-EXIT.
069500     EXIT.
069600
069700*---------------------------------------------------------
069800* U2 -- ONE MERGED HOUR IN, ONE FULLY JUDGED RC-HOUR-
069900* ASSESSMENT OUT. THE SIX JUDGE PARAGRAPHS EACH LEAVE A
070000* STATUS/SEVERITY/DISTANCE/TREND BEHIND FOR THEIR OWN
070100* MEASURE; 570/580/600 THEN ROLL THOSE SIX UP INTO A
070200* SINGLE DECISION, SCORE AND TREND SET
070300*---------------------------------------------------------
070400 500-ASSESS-HOUR.
070500*          RC-TIME PICKS UP MH-TIME
070600     MOVE MH-TIME              TO RC-TIME.
070700*      CLEAR LAST HOUR'S JUDGMENTS AND RISK LIST BEFORE
070800*      JUDGING THIS ONE -- NOTHING CARRIES HOUR TO HOUR
070900*      EXCEPT THE PRIOR-HOUR TREND SEED SAVED SEPARATELY
071000     MOVE MH-HOUR-INDEX        TO RC-HOUR-INDEX.
071100*          MJ-NAMED-GROUPS CLEARED BACK TO ITS RESET STATE
071200     INITIALIZE MJ-NAMED-GROUPS.
071300*          RC-RISK-COUNT PICKS UP ZERO
071400     MOVE ZERO TO RC-RISK-COUNT.
071500*      EVERY DISTANCE SWITCH STARTS N -- A JUDGE PARAGRAPH
071600*      SETS ITS OWN TO Y ONLY WHEN IT ACTUALLY COMPUTES ONE
071700     MOVE 'N' TO MJT-DISTANCE-SW MJW-DISTANCE-SW
071800                  MJG-DISTANCE-SW MJA-DISTANCE-SW
071900                  MJP-DISTANCE-SW MJY-DISTANCE-SW.
072000*      R1-R6 IN RULE-BOOK ORDER -- ORDER DOES NOT MATTER TO
072100*      THE OUTCOME (EACH JUDGMENT IS INDEPENDENT) BUT IS
072200*      KEPT FIXED SO A DIFF AGAINST A PRIOR RUN'S DISPLAY
072300*      OUTPUT LINES UP FIELD FOR FIELD
072400     PERFORM 510-JUDGE-TEMPERATURE THRU 510-EXIT.
072500*          INVOKE 520-JUDGE-WIND
072600     PERFORM 520-JUDGE-WIND        THRU 520-EXIT.
072700*          INVOKE 530-JUDGE-GUST
072800     PERFORM 530-JUDGE-GUST        THRU 530-EXIT.
072900*          INVOKE 540-JUDGE-AQI
073000     PERFORM 540-JUDGE-AQI         THRU 540-EXIT.
073100*          INVOKE 550-JUDGE-PRECIP
073200     PERFORM 550-JUDGE-PRECIP      THRU 550-EXIT.
073300*          INVOKE 560-JUDGE-DAYLIGHT
073400     PERFORM 560-JUDGE-DAYLIGHT    THRU 560-EXIT.
073500*      R7 -- ROLL THE SIX STATUSES INTO ONE DECISION
073600     PERFORM 570-COMPUTE-DECISION  THRU 570-EXIT.
073700*      R8 -- NUMERIC SCORE, INDEPENDENT OF THE DECISION
073800*      WORD (A GO-WITH-CAUTION HOUR CAN OUTSCORE ANOTHER)
073900     PERFORM 580-SCORE-HOUR        THRU 580-EXIT.
074000*      R9 -- COMPARE AGAINST THE PRIOR KEPT HOUR
074100     PERFORM 600-APPLY-TRENDS      THRU 600-EXIT.
074200*      BELT-AND-SUSPENDERS CHECK, RUNS LAST SO IT SEES THE
074300*      FINAL STATUS WORDS THE JUDGE PARAGRAPHS SETTLED ON
074400     PERFORM 595-VALIDATE-STATUSES THRU 595-EXIT.
074500*      SEED NEXT HOUR'S TREND PASS WITH THIS HOUR'S
074600*      DISTANCES BEFORE MOVING ON
074700     PERFORM 650-SAVE-PRIOR-HOUR   THRU 650-EXIT.
074800 500-EXIT.
074900     EXIT.
075000
075100*---------------------------------------------------------
075200* R1  TEMPERATURE JUDGMENT
075300*---------------------------------------------------------
075400 510-JUDGE-TEMPERATURE.
075500*      NO READING, OR THE RIDER NEVER SET A TEMPERATURE
075600*      BAND -- EITHER WAY THERE IS NOTHING TO JUDGE AGAINST
075700     IF MH-TEMP-F-SW = 'N' OR RP-TEMP-BAND-SET NOT = 'Y'
075800*          MJT-STATUS PICKS UP 'UNKNOWN'
075900         MOVE 'UNKNOWN' TO MJT-STATUS
076000     ELSE
076100*          CHECKS MH-TEMP-F < RP-TEMP-LOW-F
076200         IF MH-TEMP-F < RP-TEMP-LOW-F
076300*          INVOKE 511-TEMP-BELOW-BAND
076400             PERFORM 511-TEMP-BELOW-BAND THRU 511-EXIT
076500         ELSE
076600*          CHECKS MH-TEMP-F > RP-TEMP-HIGH-F
076700             IF MH-TEMP-F > RP-TEMP-HIGH-F
076800*          INVOKE 512-TEMP-ABOVE-BAND
076900                 PERFORM 512-TEMP-ABOVE-BAND THRU 512-EXIT
077000             ELSE
077100*          MJT-STATUS PICKS UP 'IDEAL'
077200                 MOVE 'IDEAL' TO MJT-STATUS
077300*          MJT-DISTANCE-SW PICKS UP 'Y'
077400                 MOVE 'Y'     TO MJT-DISTANCE-SW
077500*          MJT-DISTANCE PICKS UP ZERO
077600                 MOVE ZERO      TO MJT-DISTANCE
077700             END-IF
077800         END-IF
077900     END-IF.
078000 510-EXIT.
078100     EXIT.
078200
078300*---------------------------------------------------------
078400* BELOW THE RIDER'S RP-TEMP-LOW-F. FREEZING (32F) IS AN
078500* ABSOLUTE AVOID LINE REGARDLESS OF WHAT THE RIDER ASKED
078600* FOR -- A RIDER WHOSE LOW PREFERENCE IS 20F STILL GETS AN
078700* AVOID AT 30F, NOT JUST A CAUTION
078800*---------------------------------------------------------
078900 511-TEMP-BELOW-BAND.
079000*          MJT-DISTANCE COMPUTED BELOW
079100     COMPUTE MJT-DISTANCE = RP-TEMP-LOW-F - MH-TEMP-F.
079200*          MJT-DISTANCE-SW PICKS UP 'Y'
079300     MOVE 'Y' TO MJT-DISTANCE-SW.
079400*      BELOW FREEZING IS ALWAYS AVOID, NO MATTER THE
079500*      RIDER'S OWN LOW PREFERENCE
079600     IF MH-TEMP-F < WS-LOW-TEMP-CUTOFF
079700*          MJT-STATUS PICKS UP 'AVOID'
079800         MOVE 'AVOID' TO MJT-STATUS
079900*          CHECKS MH-TEMP-F <= WS-LOW-TEMP-MAJOR-CUTOFF
080000         IF MH-TEMP-F <= WS-LOW-TEMP-MAJOR-CUTOFF
080100*          MJT-SEVERITY PICKS UP 'MAJOR'
080200             MOVE 'MAJOR'    TO MJT-SEVERITY
080300         ELSE
080400*          MJT-SEVERITY PICKS UP 'MODERATE'
080500             MOVE 'MODERATE' TO MJT-SEVERITY
080600         END-IF
080700*          WS-RISK-CODE-ARG PICKS UP 'EXTREME-COLD'
080800         MOVE 'EXTREME-COLD' TO WS-RISK-CODE-ARG
080900*          WS-RISK-SEV-ARG PICKS UP MJT-SEVERITY
081000         MOVE MJT-SEVERITY     TO WS-RISK-SEV-ARG
081100*          INVOKE 590-ADD-RISK-FLAG
081200         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
081300     ELSE
081400*          CHECKS MJT-DISTANCE > WS-LOW-TEMP-CAUTION-DIST
081500         IF MJT-DISTANCE > WS-LOW-TEMP-CAUTION-DIST
081600*          MJT-STATUS PICKS UP 'CAUTION'
081700             MOVE 'CAUTION'      TO MJT-STATUS
081800*          MJT-SEVERITY PICKS UP 'MODERATE'
081900             MOVE 'MODERATE'     TO MJT-SEVERITY
082000*          WS-RISK-CODE-ARG PICKS UP 'EXTREME-COLD'
082100             MOVE 'EXTREME-COLD' TO WS-RISK-CODE-ARG
082200*          WS-RISK-SEV-ARG PICKS UP MJT-SEVERITY
082300             MOVE MJT-SEVERITY     TO WS-RISK-SEV-ARG
082400*          INVOKE 590-ADD-RISK-FLAG
082500             PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
082600         ELSE
082700*          MJT-STATUS PICKS UP 'ACCEPTABLE'
082800             MOVE 'ACCEPTABLE' TO MJT-STATUS
082900         END-IF
083000     END-IF.
083100 511-EXIT.
083200     EXIT.
083300
083400*---------------------------------------------------------
083500* ABOVE THE RIDER'S RP-TEMP-HIGH-F. UNLIKE THE COLD SIDE
083600* THERE IS NO ABSOLUTE HEAT-STROKE CUTOFF IN THE RULE BOOK
083700* -- SEVERITY IS PURELY A FUNCTION OF DISTANCE ABOVE THE
083800* RIDER'S OWN BAND
083900*---------------------------------------------------------
084000 512-TEMP-ABOVE-BAND.
084100*          MJT-DISTANCE COMPUTED BELOW
084200     COMPUTE MJT-DISTANCE = MH-TEMP-F - RP-TEMP-HIGH-F.
084300*          MJT-DISTANCE-SW PICKS UP 'Y'
084400     MOVE 'Y' TO MJT-DISTANCE-SW.
084500*          CHECKS MJT-DISTANCE > WS-HIGH-TEMP-MAJOR-DIST
084600     IF MJT-DISTANCE > WS-HIGH-TEMP-MAJOR-DIST
084700*          MJT-STATUS PICKS UP 'AVOID'
084800         MOVE 'AVOID'        TO MJT-STATUS
084900*          MJT-SEVERITY PICKS UP 'MAJOR'
085000         MOVE 'MAJOR'        TO MJT-SEVERITY
085100*          WS-RISK-CODE-ARG PICKS UP 'EXTREME-HEAT'
085200         MOVE 'EXTREME-HEAT' TO WS-RISK-CODE-ARG
085300*          WS-RISK-SEV-ARG PICKS UP MJT-SEVERITY
085400         MOVE MJT-SEVERITY     TO WS-RISK-SEV-ARG
085500*          INVOKE 590-ADD-RISK-FLAG
085600         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
085700     ELSE
085800*          CHECKS MJT-DISTANCE > WS-HIGH-TEMP-CAUTION-DIST
085900         IF MJT-DISTANCE > WS-HIGH-TEMP-CAUTION-DIST
086000*          MJT-STATUS PICKS UP 'CAUTION'
086100             MOVE 'CAUTION'      TO MJT-STATUS
086200*          MJT-SEVERITY PICKS UP 'MODERATE'
086300             MOVE 'MODERATE'     TO MJT-SEVERITY
086400*          WS-RISK-CODE-ARG PICKS UP 'EXTREME-HEAT'
086500             MOVE 'EXTREME-HEAT' TO WS-RISK-CODE-ARG
086600*          WS-RISK-SEV-ARG PICKS UP MJT-SEVERITY
086700             MOVE MJT-SEVERITY     TO WS-RISK-SEV-ARG
086800*          INVOKE 590-ADD-RISK-FLAG
086900             PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
087000         ELSE
087100*          MJT-STATUS PICKS UP 'ACCEPTABLE'
087200             MOVE 'ACCEPTABLE' TO MJT-STATUS
087300         END-IF
087400     END-IF.
087500 512-EXIT.
087600     EXIT.
087700
087800*---------------------------------------------------------
087900* R2  WIND JUDGMENT -- LIMIT W = RP-MAX-WIND-MPH
088000*---------------------------------------------------------
088100 520-JUDGE-WIND.
088200*          CHECKS MH-WIND-MPH-SW = 'N'
088300     IF MH-WIND-MPH-SW = 'N'
088400*          MJW-STATUS PICKS UP 'UNKNOWN'
088500         MOVE 'UNKNOWN' TO MJW-STATUS
088600     ELSE
088700*          MORE THAN 5 MPH OVER THE LIMIT -- MAJOR AVOID
088800     IF MH-WIND-MPH > RP-MAX-WIND-MPH + WS-WIND-MAJOR-ADD
088900*          MJW-DISTANCE-SW PICKS UP 'Y'
089000         MOVE 'Y'         TO MJW-DISTANCE-SW
089100*          MJW-DISTANCE COMPUTED BELOW
089200         COMPUTE MJW-DISTANCE =
089300             MH-WIND-MPH - RP-MAX-WIND-MPH
089400*          MJW-STATUS PICKS UP 'AVOID'
089500         MOVE 'AVOID'     TO MJW-STATUS
089600*          MJW-SEVERITY PICKS UP 'MAJOR'
089700         MOVE 'MAJOR'     TO MJW-SEVERITY
089800*          WS-RISK-CODE-ARG PICKS UP 'HIGH-WIND'
089900         MOVE 'HIGH-WIND' TO WS-RISK-CODE-ARG
090000*          WS-RISK-SEV-ARG PICKS UP MJW-SEVERITY
090100         MOVE MJW-SEVERITY   TO WS-RISK-SEV-ARG
090200*          INVOKE 590-ADD-RISK-FLAG
090300         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
090400     ELSE
090500*          OVER THE LIMIT BUT WITHIN THE 5 MPH MAJOR ADD --
090600*          MODERATE CAUTION, NOT YET AN AVOID
090700     IF MH-WIND-MPH > RP-MAX-WIND-MPH
090800*          MJW-DISTANCE-SW PICKS UP 'Y'
090900         MOVE 'Y'         TO MJW-DISTANCE-SW
091000*          MJW-DISTANCE COMPUTED BELOW
091100         COMPUTE MJW-DISTANCE =
091200             MH-WIND-MPH - RP-MAX-WIND-MPH
091300*          MJW-STATUS PICKS UP 'CAUTION'
091400         MOVE 'CAUTION'   TO MJW-STATUS
091500*          MJW-SEVERITY PICKS UP 'MODERATE'
091600         MOVE 'MODERATE'  TO MJW-SEVERITY
091700*          WS-RISK-CODE-ARG PICKS UP 'HIGH-WIND'
091800         MOVE 'HIGH-WIND' TO WS-RISK-CODE-ARG
091900*          WS-RISK-SEV-ARG PICKS UP MJW-SEVERITY
092000         MOVE MJW-SEVERITY   TO WS-RISK-SEV-ARG
092100*          INVOKE 590-ADD-RISK-FLAG
092200         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
092300     ELSE
092400*          WITHIN THE LIMIT BUT ABOVE 80 PERCENT OF IT --
092500*          ACCEPTABLE, NOT YET IDEAL
092600     IF MH-WIND-MPH > RP-MAX-WIND-MPH * WS-WIND-CAUT-PCT
092700*          MJW-DISTANCE-SW PICKS UP 'Y'
092800         MOVE 'Y'  TO MJW-DISTANCE-SW
092900*          MJW-DISTANCE COMPUTED BELOW
093000         COMPUTE MJW-DISTANCE =
093100             RP-MAX-WIND-MPH - MH-WIND-MPH
093200*          MJW-STATUS PICKS UP 'ACCEPTABLE'
093300         MOVE 'ACCEPTABLE' TO MJW-STATUS
093400     ELSE
093500*          MJW-DISTANCE-SW PICKS UP 'Y'
093600         MOVE 'Y'  TO MJW-DISTANCE-SW
093700*          MJW-DISTANCE COMPUTED BELOW
093800         COMPUTE MJW-DISTANCE =
093900             RP-MAX-WIND-MPH - MH-WIND-MPH
094000*          MJW-STATUS PICKS UP 'IDEAL'
094100         MOVE 'IDEAL' TO MJW-STATUS
094200     END-IF
094300     END-IF
094400     END-IF
094500     END-IF.
094600 520-EXIT.
094700     EXIT.
094800
094900*---------------------------------------------------------
095000* R3  GUST JUDGMENT -- SAME LIMIT W
095100*---------------------------------------------------------
095200 530-JUDGE-GUST.
095300*          CHECKS MH-GUST-MPH-SW = 'N'
095400     IF MH-GUST-MPH-SW = 'N'
095500*          MJG-STATUS PICKS UP 'UNKNOWN'
095600         MOVE 'UNKNOWN' TO MJG-STATUS
095700     ELSE
095800*          15 MPH OR MORE OVER THE LIMIT -- MAJOR AVOID
095900     IF MH-GUST-MPH > RP-MAX-WIND-MPH + WS-GUST-MAJOR-ADD
096000*          MJG-DISTANCE-SW PICKS UP 'Y'
096100         MOVE 'Y'          TO MJG-DISTANCE-SW
096200*          MJG-DISTANCE COMPUTED BELOW
096300         COMPUTE MJG-DISTANCE =
096400             MH-GUST-MPH - RP-MAX-WIND-MPH
096500*          MJG-STATUS PICKS UP 'AVOID'
096600         MOVE 'AVOID'      TO MJG-STATUS
096700*          MJG-SEVERITY PICKS UP 'MAJOR'
096800         MOVE 'MAJOR'      TO MJG-SEVERITY
096900*          WS-RISK-CODE-ARG PICKS UP 'GUSTY-WIND'
097000         MOVE 'GUSTY-WIND' TO WS-RISK-CODE-ARG
097100*          WS-RISK-SEV-ARG PICKS UP MJG-SEVERITY
097200         MOVE MJG-SEVERITY    TO WS-RISK-SEV-ARG
097300*          INVOKE 590-ADD-RISK-FLAG
097400         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
097500     ELSE
097600*          5 TO 15 MPH OVER -- MODERATE CAUTION
097700     IF MH-GUST-MPH > RP-MAX-WIND-MPH + WS-GUST-CAUT-ADD
097800*          MJG-DISTANCE-SW PICKS UP 'Y'
097900         MOVE 'Y'          TO MJG-DISTANCE-SW
098000*          MJG-DISTANCE COMPUTED BELOW
098100         COMPUTE MJG-DISTANCE =
098200             MH-GUST-MPH - RP-MAX-WIND-MPH
098300*          MJG-STATUS PICKS UP 'CAUTION'
098400         MOVE 'CAUTION'    TO MJG-STATUS
098500*          MJG-SEVERITY PICKS UP 'MODERATE'
098600         MOVE 'MODERATE'   TO MJG-SEVERITY
098700*          WS-RISK-CODE-ARG PICKS UP 'GUSTY-WIND'
098800         MOVE 'GUSTY-WIND' TO WS-RISK-CODE-ARG
098900*          WS-RISK-SEV-ARG PICKS UP MJG-SEVERITY
099000         MOVE MJG-SEVERITY    TO WS-RISK-SEV-ARG
099100*          INVOKE 590-ADD-RISK-FLAG
099200         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
099300     ELSE
099400*          OVER THE LIMIT BUT WITHIN 5 MPH -- ACCEPTABLE
099500     IF MH-GUST-MPH > RP-MAX-WIND-MPH
099600*          MJG-DISTANCE-SW PICKS UP 'Y'
099700         MOVE 'Y'  TO MJG-DISTANCE-SW
099800*          MJG-DISTANCE COMPUTED BELOW
099900         COMPUTE MJG-DISTANCE =
100000             MH-GUST-MPH - RP-MAX-WIND-MPH
100100*          MJG-STATUS PICKS UP 'ACCEPTABLE'
100200         MOVE 'ACCEPTABLE' TO MJG-STATUS
100300     ELSE
100400*          MJG-DISTANCE-SW PICKS UP 'Y'
100500         MOVE 'Y'  TO MJG-DISTANCE-SW
100600*          MJG-DISTANCE COMPUTED BELOW
100700         COMPUTE MJG-DISTANCE =
100800             RP-MAX-WIND-MPH - MH-GUST-MPH
100900*          MJG-STATUS PICKS UP 'IDEAL'
101000         MOVE 'IDEAL' TO MJG-STATUS
101100     END-IF
101200     END-IF
101300     END-IF
101400     END-IF.
101500 530-EXIT.
101600     EXIT.
101700
101800*---------------------------------------------------------
101900* R4  AIR QUALITY JUDGMENT -- LIMIT A = RP-MAX-AQI
102000*---------------------------------------------------------
102100 540-JUDGE-AQI.
102200*          CHECKS MH-US-AQI-SW = 'N'
102300     IF MH-US-AQI-SW = 'N'
102400*          MJA-STATUS PICKS UP 'UNKNOWN'
102500         MOVE 'UNKNOWN' TO MJA-STATUS
102600     ELSE
102700*          MJA-DISTANCE-SW PICKS UP 'Y'
102800     MOVE 'Y' TO MJA-DISTANCE-SW
102900*          MJA-DISTANCE COMPUTED BELOW
103000     COMPUTE MJA-DISTANCE = MH-US-AQI - RP-MAX-AQI
103100*          EPA UNHEALTHY (151+) -- AVOID NO MATTER WHAT THE
103200*          RIDER SET RP-MAX-AQI TO
103300     IF MH-US-AQI >= WS-AQI-AVOID-CUTOFF
103400*          MJA-STATUS PICKS UP 'AVOID'
103500         MOVE 'AVOID'            TO MJA-STATUS
103600*          MJA-SEVERITY PICKS UP 'MAJOR'
103700         MOVE 'MAJOR'            TO MJA-SEVERITY
103800*          WS-RISK-CODE-ARG PICKS UP 'POOR-AIR-QUALITY'
103900         MOVE 'POOR-AIR-QUALITY' TO WS-RISK-CODE-ARG
104000*          WS-RISK-SEV-ARG PICKS UP MJA-SEVERITY
104100         MOVE MJA-SEVERITY          TO WS-RISK-SEV-ARG
104200*          INVOKE 590-ADD-RISK-FLAG
104300         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
104400     ELSE
104500*          RIDER ASKED TO AVOID POOR AIR AND THIS HOUR IS
104600*          OVER THEIR OWN LIMIT
104700     IF RP-AVOID-POOR-AQI = 'Y' AND
104800        MH-US-AQI > RP-MAX-AQI
104900*          MJA-STATUS PICKS UP 'CAUTION'
105000         MOVE 'CAUTION'         TO MJA-STATUS
105100*          MJA-SEVERITY PICKS UP 'MODERATE'
105200         MOVE 'MODERATE'        TO MJA-SEVERITY
105300*          WS-RISK-CODE-ARG PICKS UP 'POOR-AIR-QUALITY'
105400         MOVE 'POOR-AIR-QUALITY' TO WS-RISK-CODE-ARG
105500*          WS-RISK-SEV-ARG PICKS UP MJA-SEVERITY
105600         MOVE MJA-SEVERITY          TO WS-RISK-SEV-ARG
105700*          INVOKE 590-ADD-RISK-FLAG
105800         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
105900     ELSE
106000*          CHECKS MH-US-AQI <= WS-AQI-IDEAL-CUTOFF
106100     IF MH-US-AQI <= WS-AQI-IDEAL-CUTOFF
106200*          MJA-STATUS PICKS UP 'IDEAL'
106300         MOVE 'IDEAL' TO MJA-STATUS
106400     ELSE
106500*          MJA-STATUS PICKS UP 'ACCEPTABLE'
106600         MOVE 'ACCEPTABLE' TO MJA-STATUS
106700     END-IF
106800     END-IF
106900     END-IF
107000     END-IF.
107100 540-EXIT.
107200     EXIT.
107300
107400*---------------------------------------------------------
107500* R5  PRECIPITATION-PROBABILITY JUDGMENT
107600*---------------------------------------------------------
107700 550-JUDGE-PRECIP.
107800*          CHECKS MH-PRECIP-PROB-SW = 'N'
107900     IF MH-PRECIP-PROB-SW = 'N'
108000*          MJP-STATUS PICKS UP 'UNKNOWN'
108100         MOVE 'UNKNOWN' TO MJP-STATUS
108200     ELSE
108300*          MJP-DISTANCE-SW PICKS UP 'Y'
108400     MOVE 'Y' TO MJP-DISTANCE-SW
108500*          MJP-DISTANCE PICKS UP MH-PRECIP-PROB
108600     MOVE MH-PRECIP-PROB TO MJP-DISTANCE
108700*          RIDER AVOIDS RAIN AND THIS HOUR IS AT OR ABOVE
108800*          THE AVOID CUTOFF
108900     IF RP-AVOID-PRECIP = 'Y' AND
109000        MH-PRECIP-PROB >= WS-PRECIP-AVOID-CUTOFF
109100*          MJP-STATUS PICKS UP 'AVOID'
109200         MOVE 'AVOID'         TO MJP-STATUS
109300*          MJP-SEVERITY PICKS UP 'MODERATE'
109400         MOVE 'MODERATE'      TO MJP-SEVERITY
109500*          WS-RISK-CODE-ARG PICKS UP 'PRECIPITATION'
109600         MOVE 'PRECIPITATION' TO WS-RISK-CODE-ARG
109700*          WS-RISK-SEV-ARG PICKS UP MJP-SEVERITY
109800         MOVE MJP-SEVERITY       TO WS-RISK-SEV-ARG
109900*          INVOKE 590-ADD-RISK-FLAG
110000         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
110100     ELSE
110200*          RIDER AVOIDS RAIN, HOUR IS BELOW AVOID BUT AT
110300*          OR ABOVE THE CAUTION CUTOFF
110400     IF RP-AVOID-PRECIP = 'Y' AND
110500        MH-PRECIP-PROB >= WS-PRECIP-CAUT-CUTOFF
110600*          MJP-STATUS PICKS UP 'CAUTION'
110700         MOVE 'CAUTION'       TO MJP-STATUS
110800*          MJP-SEVERITY PICKS UP 'MINOR'
110900         MOVE 'MINOR'         TO MJP-SEVERITY
111000*          WS-RISK-CODE-ARG PICKS UP 'PRECIPITATION'
111100         MOVE 'PRECIPITATION' TO WS-RISK-CODE-ARG
111200*          WS-RISK-SEV-ARG PICKS UP MJP-SEVERITY
111300         MOVE MJP-SEVERITY       TO WS-RISK-SEV-ARG
111400*          INVOKE 590-ADD-RISK-FLAG
111500         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
111600     ELSE
111700*          RIDER DOES NOT CARE ABOUT RAIN, BUT THIS HOUR IS
111800*          HIGH ENOUGH PROBABILITY TO NOTE ANYWAY
111900     IF MH-PRECIP-PROB >= WS-PRECIP-NOTE-CUTOFF
112000*          MJP-STATUS PICKS UP 'CAUTION'
112100         MOVE 'CAUTION'       TO MJP-STATUS
112200*          MJP-SEVERITY PICKS UP 'MINOR'
112300         MOVE 'MINOR'         TO MJP-SEVERITY
112400*          WS-RISK-CODE-ARG PICKS UP 'PRECIPITATION'
112500         MOVE 'PRECIPITATION' TO WS-RISK-CODE-ARG
112600*          WS-RISK-SEV-ARG PICKS UP MJP-SEVERITY
112700         MOVE MJP-SEVERITY       TO WS-RISK-SEV-ARG
112800*          INVOKE 590-ADD-RISK-FLAG
112900         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
113000     ELSE
113100*          MODEST PROBABILITY -- ACCEPTABLE, NOT IDEAL
113200     IF MH-PRECIP-PROB >= WS-PRECIP-ACCEPT-CUTOFF
113300*          MJP-STATUS PICKS UP 'ACCEPTABLE'
113400         MOVE 'ACCEPTABLE' TO MJP-STATUS
113500     ELSE
113600*          MJP-STATUS PICKS UP 'IDEAL'
113700         MOVE 'IDEAL' TO MJP-STATUS
113800     END-IF
113900     END-IF
114000     END-IF
114100     END-IF
114200     END-IF.
114300 550-EXIT.
114400     EXIT.
114500
114600*---------------------------------------------------------
114700* R6  DAYLIGHT JUDGMENT -- NEVER SETS A DISTANCE
114800*---------------------------------------------------------
114900*---------------------------------------------------------
115000* ONLY MEASURE THAT NEVER SETS A DISTANCE OR TREND -- IT IS
115100* A FLAT YES/NO/UNKNOWN, SO MJY-DISTANCE-SW STAYS N FOR
115200* EVERY HOUR AND 600-APPLY-TRENDS SKIPS MJ-IDX 6 OUTRIGHT
115300*---------------------------------------------------------
115400 560-JUDGE-DAYLIGHT.
115500*      RIDER DOES NOT CARE ABOUT DAYLIGHT AT ALL -- ALWAYS
115600*      IDEAL REGARDLESS OF THE ACTUAL FLAG
115700     IF RP-PREFER-DAYLIGHT = 'N'
115800*          MJY-STATUS PICKS UP 'IDEAL'
115900         MOVE 'IDEAL' TO MJY-STATUS
116000     ELSE
116100*          FEED NEVER SUPPLIED A RECOGNIZABLE DAY/NIGHT
116200*          FLAG FOR THIS HOUR -- SEE 440-NORMALIZE-DAY-FLAG
116300     IF MH-IS-DAY = ' '
116400*          MJY-STATUS PICKS UP 'UNKNOWN'
116500         MOVE 'UNKNOWN' TO MJY-STATUS
116600     ELSE
116700*          NIGHT HOUR AND THE RIDER PREFERS DAYLIGHT
116800     IF MH-IS-DAY = 'N'
116900*          MJY-STATUS PICKS UP 'CAUTION'
117000         MOVE 'CAUTION'  TO MJY-STATUS
117100*          MJY-SEVERITY PICKS UP 'MINOR'
117200         MOVE 'MINOR'    TO MJY-SEVERITY
117300*          WS-RISK-CODE-ARG PICKS UP 'DARKNESS'
117400         MOVE 'DARKNESS' TO WS-RISK-CODE-ARG
117500*          WS-RISK-SEV-ARG PICKS UP MJY-SEVERITY
117600         MOVE MJY-SEVERITY  TO WS-RISK-SEV-ARG
117700*          INVOKE 590-ADD-RISK-FLAG
117800         PERFORM 590-ADD-RISK-FLAG THRU 590-EXIT
117900     ELSE
118000*          MJY-STATUS PICKS UP 'IDEAL'
118100         MOVE 'IDEAL' TO MJY-STATUS
118200     END-IF
118300     END-IF
118400     END-IF.
118500 560-EXIT.
118600     EXIT.
118700
118800*---------------------------------------------------------
118900* R7  HOUR DECISION FROM THE SIX STATUSES
119000*---------------------------------------------------------
119100 570-COMPUTE-DECISION.
119200*          WS-ANY-AVOID-SW WS-ANY-CAUTION-SW PICKS UP 'N'
119300     MOVE 'N' TO WS-ANY-AVOID-SW WS-ANY-CAUTION-SW
119400                  WS-ANY-KNOWN-SW.
119500*          INVOKE 571-SCAN-MEASURE-STATUS
119600     PERFORM 571-SCAN-MEASURE-STATUS THRU 571-EXIT
119700         VARYING MJ-IDX FROM 1 BY 1
119800         UNTIL MJ-IDX > 6.
119900     EVALUATE TRUE
120000         WHEN ANY-MEASURE-AVOID
120100*          RC-DECISION PICKS UP 'AVOID'
120200             MOVE 'AVOID'          TO RC-DECISION
120300         WHEN ANY-MEASURE-CAUTION
120400*          RC-DECISION PICKS UP 'GO-WITH-CAUTION'
120500             MOVE 'GO-WITH-CAUTION' TO RC-DECISION
120600         WHEN NOT ANY-MEASURE-KNOWN
120700*          RC-DECISION PICKS UP 'UNKNOWN'
120800             MOVE 'UNKNOWN'         TO RC-DECISION
120900         WHEN OTHER
121000*          RC-DECISION PICKS UP 'GO'
121100             MOVE 'GO'              TO RC-DECISION
121200     END-EVALUATE.
121300 570-EXIT.
121400     EXIT.
121500
121600*      ONE PASS OVER THE SIX JUDGMENTS, SETS THE THREE
121700*      ANY-MEASURE-XXX SWITCHES 570-COMPUTE-DECISION READS
121800 571-SCAN-MEASURE-STATUS.
121900     EVALUATE MJE-STATUS(MJ-IDX)
122000         WHEN 'AVOID'
122100*          WS-ANY-AVOID-SW PICKS UP 'Y'
122200             MOVE 'Y' TO WS-ANY-AVOID-SW
122300*          WS-ANY-KNOWN-SW PICKS UP 'Y'
122400             MOVE 'Y' TO WS-ANY-KNOWN-SW
122500         WHEN 'CAUTION'
122600*          WS-ANY-CAUTION-SW PICKS UP 'Y'
122700             MOVE 'Y' TO WS-ANY-CAUTION-SW
122800*          WS-ANY-KNOWN-SW PICKS UP 'Y'
122900             MOVE 'Y' TO WS-ANY-KNOWN-SW
123000         WHEN 'UNKNOWN'
123100             CONTINUE
123200         WHEN OTHER
123300*          WS-ANY-KNOWN-SW PICKS UP 'Y'
123400             MOVE 'Y' TO WS-ANY-KNOWN-SW
123500     END-EVALUATE.
123600 571-EXIT.
123700     EXIT.
123800
123900*---------------------------------------------------------
124000* R8  HOUR SCORE -- START AT 10.0, PENALIZE EACH MEASURE,
124100*      PLUS THE TEMPERATURE PENALTY, CLAMP TO [0.0, 10.0]
124200*---------------------------------------------------------
124300 580-SCORE-HOUR.
124400*          WS-SCORE-ACCUM PICKS UP 10.00
124500     MOVE 10.00 TO WS-SCORE-ACCUM.
124600*          INVOKE 581-SCORE-MEASURE
124700     PERFORM 581-SCORE-MEASURE THRU 581-EXIT
124800         VARYING MJ-IDX FROM 1 BY 1
124900         UNTIL MJ-IDX > 6.
125000*          INVOKE 585-TEMPERATURE-PENALTY
125100     PERFORM 585-TEMPERATURE-PENALTY THRU 585-EXIT.
125200*          WS-SCORE-ACCUM SHRINKS BY WS-TEMP-PENALTY
125300     SUBTRACT WS-TEMP-PENALTY FROM WS-SCORE-ACCUM.
125400*      CLAMP THE ACCUMULATED SCORE TO THE PUBLISHED
125500*      0.00-10.00 RANGE -- A HOUR WITH SEVERAL AVOID CALLS
125600*      CAN OTHERWISE COMPUTE NEGATIVE
125700     IF WS-SCORE-ACCUM < 0
125800*          WS-SCORE-ACCUM PICKS UP ZERO
125900         MOVE ZERO TO WS-SCORE-ACCUM
126000     END-IF.
126100*          CHECKS WS-SCORE-ACCUM > 10
126200     IF WS-SCORE-ACCUM > 10
126300*          WS-SCORE-ACCUM PICKS UP 10.00
126400         MOVE 10.00 TO WS-SCORE-ACCUM
126500     END-IF.
126600*          RC-HOUR-SCORE PICKS UP WS-SCORE-ACCUM
126700     MOVE WS-SCORE-ACCUM TO RC-HOUR-SCORE.
126800 580-EXIT.
126900     EXIT.
127000
127100*      FLAT DEDUCTION PER MEASURE STATUS -- AVOID COSTS
127200*      MORE THAN CAUTION, CAUTION MORE THAN ACCEPTABLE,
127300*      IDEAL AND UNKNOWN COST NOTHING
127400 581-SCORE-MEASURE.
127500     EVALUATE MJE-STATUS(MJ-IDX)
127600         WHEN 'AVOID'
127700*          AVOID COSTS THE MOST
127800             SUBTRACT 4.0 FROM WS-SCORE-ACCUM
127900         WHEN 'CAUTION'
128000*          CAUTION COSTS LESS
128100             SUBTRACT 2.0 FROM WS-SCORE-ACCUM
128200         WHEN 'ACCEPTABLE'
128300*          ACCEPTABLE COSTS A TOKEN AMOUNT
128400             SUBTRACT 1.0 FROM WS-SCORE-ACCUM
128500         WHEN OTHER
128600             CONTINUE
128700     END-EVALUATE.
128800 581-EXIT.
128900     EXIT.
129000
129100*---------------------------------------------------------
129200* TEMPERATURE IS THE ONLY MEASURE WITH A SLIDING SCORE
129300* PENALTY ON TOP OF ITS FLAT STATUS DEDUCTION -- A HOUR
129400* THAT IS JUST BARELY OUT OF BAND COSTS LITTLE EXTRA, ONE
129500* DEEP IN FREEZING TERRITORY COSTS THE FULL 4.00 CAP
129600*---------------------------------------------------------
129700 585-TEMPERATURE-PENALTY.
129800*          WS-TEMP-PENALTY PICKS UP ZERO
129900     MOVE ZERO TO WS-TEMP-PENALTY.
130000*      ONLY AN OUT-OF-BAND TEMPERATURE CARRIES A PENALTY --
130100*      IDEAL (DISTANCE ZERO) AND UNKNOWN (SWITCH N) DO NOT
130200     IF MJT-DISTANCE-SW = 'Y' AND MJT-DISTANCE > 0
130300*          STEEPER THAN LINEAR -- A HOUR TWICE AS FAR OUT
130400*          OF BAND COSTS MORE THAN TWICE THE PENALTY
130500         COMPUTE WS-TEMP-PENALTY ROUNDED =
130600             ((MJT-DISTANCE / 10) ** 1.5) * 2.0
130700*          CHECKS WS-TEMP-PENALTY > 4.0
130800         IF WS-TEMP-PENALTY > 4.0
130900*          WS-TEMP-PENALTY PICKS UP 4.00
131000             MOVE 4.00 TO WS-TEMP-PENALTY
131100         END-IF
131200     END-IF.
131300 585-EXIT.
131400     EXIT.
131500
131600*---------------------------------------------------------
131700*      ANY NON-IDEAL MEASURE ADDS ONE ROW TO THE HOUR'S
131800*      RISK LIST, CODE AND SEVERITY TOGETHER
131900*---------------------------------------------------------
132000 590-ADD-RISK-FLAG.
132100*      CONFIRM THE CODE A JUDGE PARAGRAPH IS ABOUT TO RAISE
132200*      IS ONE OF THE SEVEN RECOGNIZED CODES BEFORE ADDING IT
132300     SET RCN-IDX TO 1.
132400     SEARCH ALL RCN-ENTRY
132500         AT END
132600*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
132700             DISPLAY 'RCASSESS - BAD RISK CODE' ,
132800                 WS-RISK-CODE-ARG
132900         WHEN RCN-ENTRY(RCN-IDX) = WS-RISK-CODE-ARG
133000             CONTINUE
133100     END-SEARCH.
133200*      RC-RISK-ENTRY HOLDS AT MOST 12 -- NO HOUR IN PRACTICE
133300*      RAISES MORE THAN SIX (ONE PER MEASURE), BUT THE
133400*      TABLE IS SIZED WITH ROOM TO SPARE
133500     IF RC-RISK-COUNT < 12
133600*          RC-RISK-COUNT GROWS BY 1
133700         ADD 1 TO RC-RISK-COUNT
133800         MOVE WS-RISK-CODE-ARG
133900             TO RC-RISK-CODE(RC-RISK-COUNT)
134000         MOVE WS-RISK-SEV-ARG
134100             TO RC-RISK-SEVERITY(RC-RISK-COUNT)
134200     END-IF.
134300 590-EXIT.
134400     EXIT.
134500
134600*---------------------------------------------------------
134700* DEFENSIVE CHECK -- EVERY MEASURE STATUS MUST BE ONE OF
134800*      THE FIVE RECOGNIZED WORDS (BELT AND SUSPENDERS ON
134900*      THE JUDGE PARAGRAPHS ABOVE)
135000*---------------------------------------------------------
135100 595-VALIDATE-STATUSES.
135200*          INVOKE 596-CHECK-ONE-STATUS
135300     PERFORM 596-CHECK-ONE-STATUS THRU 596-EXIT
135400         VARYING MJ-IDX FROM 1 BY 1
135500         UNTIL MJ-IDX > 6.
135600 595-EXIT.
135700     EXIT.
135800
135900*---------------------------------------------------------
136000*      ONE STATUS VALUE CHECKED AGAINST THE VALID LIST
136100*---------------------------------------------------------
136200 596-CHECK-ONE-STATUS.
136300*          POSITION SCN-IDX AT 1
136400     SET SCN-IDX TO 1.
136500     SEARCH ALL SCN-ENTRY
136600         AT END
136700*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
136800             DISPLAY 'RCASSESS - BAD MEASURE STATUS' ,
136900                 MJE-STATUS(MJ-IDX)
137000         WHEN SCN-ENTRY(SCN-IDX) = MJE-STATUS(MJ-IDX)
137100             CONTINUE
137200     END-SEARCH.
137300 596-EXIT.
137400     EXIT.
137500
137600*---------------------------------------------------------
137700* R9  TREND PASS -- DISTANCE-FROM-PREFERENCE VS. THE PRIOR
137800*      KEPT HOUR, ONE MEASURE AT A TIME, MJ-IDX 1-5 ONLY
137900*      (DAYLIGHT AT MJ-IDX 6 CARRIES NO DISTANCE, NO TREND)
138000*---------------------------------------------------------
138100 600-APPLY-TRENDS.
138200*          INVOKE 605-TREND-ONE-MEASURE
138300     PERFORM 605-TREND-ONE-MEASURE THRU 605-EXIT
138400         VARYING MJ-IDX FROM 1 BY 1
138500         UNTIL MJ-IDX > 5.
138600*      DAYLIGHT NEVER TRENDS -- BLANK IT EXPLICITLY SO A
138700*      STALE VALUE FROM A REUSED WORKING-STORAGE AREA NEVER
138800*      SHOWS UP ON THE OUTPUT RECORD
138900     MOVE SPACES TO MJY-TREND.
139000 600-EXIT.
139100     EXIT.
139200
139300*      NO PRIOR HOUR YET, OR EITHER HOUR'S DISTANCE WAS
139400*      UNKNOWN -- BLANK TREND RATHER THAN A GUESS
139500 605-TREND-ONE-MEASURE.
139600*      DEADBAND-ENTRY IS INDEXED THE SAME 1-5 AS MJ-ENTRY
139700     SET DB-IDX TO MJ-IDX.
139800*          CHECKS WS-PRIOR-VALID-SW = 'N'
139900     IF WS-PRIOR-VALID-SW = 'N'
140000*          MJE-TREND(MJ-IDX) PICKS UP SPACES
140100         MOVE SPACES TO MJE-TREND(MJ-IDX)
140200     ELSE
140300*      EITHER THIS HOUR OR THE PRIOR HOUR HAD NO DISTANCE
140400*      FOR THIS MEASURE -- NOTHING TO COMPARE
140500     IF MJE-DISTANCE-SW(MJ-IDX) = 'N' OR
140600        PMJ-DISTANCE-SW(MJ-IDX) = 'N'
140700*          MJE-TREND(MJ-IDX) PICKS UP SPACES
140800         MOVE SPACES TO MJE-TREND(MJ-IDX)
140900     ELSE
141000*          MJE-TREND-DELTA-SW(MJ-IDX) PICKS UP 'Y'
141100         MOVE 'Y' TO MJE-TREND-DELTA-SW(MJ-IDX)
141200*          MJE-TREND-DELTA(MJ-IDX) COMPUTED BELOW
141300         COMPUTE MJE-TREND-DELTA(MJ-IDX) =
141400             MJE-DISTANCE(MJ-IDX) - PMJ-DISTANCE(MJ-IDX)
141500*      NO INTRINSIC ABS FUNCTION ON THIS COMPILER -- FLIP
141600*      THE SIGN BY HAND WHEN THE DELTA IS NEGATIVE
141700         IF MJE-TREND-DELTA(MJ-IDX) < 0
141800*          WS-ABS-DELTA COMPUTED BELOW
141900             COMPUTE WS-ABS-DELTA =
142000                 0 - MJE-TREND-DELTA(MJ-IDX)
142100         ELSE
142200*          WS-ABS-DELTA PICKS UP MJE-TREND-DELTA(MJ-IDX)
142300             MOVE MJE-TREND-DELTA(MJ-IDX) TO WS-ABS-DELTA
142400         END-IF
142500*      WITHIN THE MEASURE'S OWN NOISE BAND -- CALL IT
142600*      STABLE RATHER THAN REACT TO SENSOR JITTER
142700         IF WS-ABS-DELTA <= DEADBAND-ENTRY(DB-IDX)
142800*          MJE-TREND(MJ-IDX) PICKS UP 'STABLE'
142900             MOVE 'STABLE' TO MJE-TREND(MJ-IDX)
143000         ELSE
143100*      NEGATIVE DELTA MEANS THE DISTANCE FROM PREFERENCE
143200*      SHRANK -- CONDITIONS ARE IMPROVING
143300         IF MJE-TREND-DELTA(MJ-IDX) < 0
143400*          MJE-TREND(MJ-IDX) PICKS UP 'IMPROVING'
143500             MOVE 'IMPROVING' TO MJE-TREND(MJ-IDX)
143600         ELSE
143700*          MJE-TREND(MJ-IDX) PICKS UP 'WORSENING'
143800             MOVE 'WORSENING' TO MJE-TREND(MJ-IDX)
143900         END-IF
144000         END-IF
144100     END-IF
144200     END-IF.
144300 605-EXIT.
144400     EXIT.
144500
144600*---------------------------------------------------------
144700* CARRY THIS HOURS DISTANCES FORWARD AS NEXT HOURS
144800*      PRIOR-HOUR SEED FOR THE TREND PASS ABOVE
144900*---------------------------------------------------------
145000 650-SAVE-PRIOR-HOUR.
145100*          INVOKE 651-SAVE-ONE-MEASURE
145200     PERFORM 651-SAVE-ONE-MEASURE THRU 651-EXIT
145300         VARYING MJ-IDX FROM 1 BY 1
145400         UNTIL MJ-IDX > 6.
145500*      FROM THE SECOND KEPT HOUR ON, THERE IS ALWAYS A
145600*      PRIOR HOUR TO TREND AGAINST
145700     MOVE 'Y' TO WS-PRIOR-VALID-SW.
145800 650-EXIT.
145900     EXIT.
146000
146100*---------------------------------------------------------
146200*      ONE MEASURE'S VALUE AND PRESENCE CARRIED FORWARD
146300*---------------------------------------------------------
146400 651-SAVE-ONE-MEASURE.
146500     SET PMJ-IDX TO MJ-IDX.
146600*      SEED FIELD BY FIELD -- PMJ-IDX TRACKS MJ-IDX ONE
146700*      FOR ONE, THIS IS NOT A WHOLE-GROUP MOVE
146800     MOVE MJE-DISTANCE-SW(MJ-IDX)
146900         TO PMJ-DISTANCE-SW(PMJ-IDX).
147000     MOVE MJE-DISTANCE(MJ-IDX)
147100         TO PMJ-DISTANCE(PMJ-IDX).
147200 651-EXIT.
147300     EXIT.
147400
147500*---------------------------------------------------------
147600* WRITE ONE HOUR-ASSESSMENT RECORD, THEN LOOP FOR NEXT HOUR
147700*---------------------------------------------------------
147800 700-WRITE-ASSESSMENT.
147900*      CARRY THE RAW MERGED-HOUR MEASURES OUT TO ASSESS-OUT
148000*      SO PASS 2 CAN PRINT THEM ON THE HOUR-DETAIL LINE --
148100*      THE SW COMPANION MOVES TOO, SO A MEASURE THAT CAME
148200*      IN ABSENT ON THE FEED STILL SHOWS ABSENT DOWNSTREAM
148300*      RATHER THAN A MISLEADING ZERO
148400     MOVE MH-TEMP-F            TO RC-TEMP-F.
148500*          RC-TEMP-F-SW PICKS UP MH-TEMP-F-SW
148600     MOVE MH-TEMP-F-SW         TO RC-TEMP-F-SW.
148700*          RC-WIND-MPH PICKS UP MH-WIND-MPH
148800     MOVE MH-WIND-MPH          TO RC-WIND-MPH.
148900*          RC-WIND-MPH-SW PICKS UP MH-WIND-MPH-SW
149000     MOVE MH-WIND-MPH-SW       TO RC-WIND-MPH-SW.
149100*          RC-GUST-MPH PICKS UP MH-GUST-MPH
149200     MOVE MH-GUST-MPH          TO RC-GUST-MPH.
149300*          RC-GUST-MPH-SW PICKS UP MH-GUST-MPH-SW
149400     MOVE MH-GUST-MPH-SW       TO RC-GUST-MPH-SW.
149500*          RC-AQI PICKS UP MH-US-AQI
149600     MOVE MH-US-AQI            TO RC-AQI.
149700*          RC-AQI-SW PICKS UP MH-US-AQI-SW
149800     MOVE MH-US-AQI-SW         TO RC-AQI-SW.
149900*          RC-PRECIP-PROB PICKS UP MH-PRECIP-PROB
150000     MOVE MH-PRECIP-PROB       TO RC-PRECIP-PROB.
150100*          RC-PRECIP-PROB-SW PICKS UP MH-PRECIP-PROB-SW
150200     MOVE MH-PRECIP-PROB-SW    TO RC-PRECIP-PROB-SW.
150300*          RC-IS-DAY PICKS UP MH-IS-DAY
150400     MOVE MH-IS-DAY            TO RC-IS-DAY.
150500     WRITE ASSESS-OUT-RECORD FROM RC-HOUR-ASSESSMENT.
150600*          WS-HOURS-KEPT-CT GROWS BY 1
150700     ADD 1 TO WS-HOURS-KEPT-CT.
150800 700-EXIT.
150900     EXIT.
151000
151100*---------------------------------------------------------
151200* END OF RUN -- CLOSE FILES, REPORT COUNTS TO THE JOB LOG
151300*---------------------------------------------------------
151400 800-CLOSE-FILES.
151500     CLOSE WEATHER-IN AIR-IN PREFS-IN ASSESS-OUT.
151600*      THREE COUNTS TO THE JOB LOG -- READ SHOULD EQUAL
151700*      KEPT PLUS DROPPED, A QUICK OPERATOR SANITY CHECK
151800     DISPLAY 'RCASSESS - HOURS READ    ' ,
151900         WS-HOURS-READ-CT.
152000*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
152100     DISPLAY 'RCASSESS - HOURS KEPT    ' ,
152200         WS-HOURS-KEPT-CT.
152300*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
152400     DISPLAY 'RCASSESS - HOURS DROPPED ' ,
152500         WS-HOURS-DROPPED-CT.
152600 800-EXIT.
152700     EXIT.
152800
