000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCWNDRPT.
000300 AUTHOR.        R T MASON.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800************************************************************
000900*  RIDE-CONDITIONS ASSESSMENT -- PASS 2 OF 2
001000*
001100*  READS THE HOUR-ASSESSMENT FILE WRITTEN BY RCASSESS (PASS
001200*  1), BUILDS AND SCORES CANDIDATE RIDE WINDOWS, SORTS THEM,
001300*  WRITES THE WINDOW RECOMMENDATION FILE, AND PRINTS THE
001400*  RIDE-CONDITIONS SUMMARY REPORT.
001500*
001600*  MODIFICATION LOG.
001700*  04/02/1989  RTM  ORIGINAL PROGRAM -- REQ RC-014
001800*  09/22/1991  RTM  90 AND 120 MINUTE WINDOW LENGTHS ADDED,
001900*               MATCHES GUST JUDGMENT SPLIT IN PASS 1
002000*  02/14/1994  KAP  RISK LIST CARRIED THROUGH TO WINDOWS-OUT
002100*  06/11/1996  RTM  DURATION TABLE WIDENED TO 45/60/90/
002200*               120 MINUTES, REQ RC-071
002300*  11/30/1998  JS   Y2K REVIEW -- TIME FIELDS ARE ALREADY
002400*               4-DIGIT YEAR (YYYYMMDDHH), NO CODE CHANGE.
002500*               NEXT-CAL-HOUR LOGIC BELOW IS ALREADY
002600*               CENTURY-AWARE. SEE REQ RC-Y2K-004 SIGN-OFF.
002700*  03/18/2000  KAP  BUBBLE SORT TIE-BREAK ADDED --
002800*               DURATION DESCENDING, THEN START TIME
002900*               ASCENDING, REQ RC-108
003000*  04/18/2001  JS   PRIMARY LIMITER DEDUPE ADDED TO SUMMARY,
003100*               REQ RC-142
003200*  08/09/2004  RTM  BEST-WINDOW LINE ADDED TO REPORT-OUT
003300*  01/26/2009  KAP  PER-HOUR DETAIL LINES MADE OPTIONAL VIA
003400*               UPSI-0, REQ RC-166
003500*  09/09/2010  JS   PRIMARY LIMITER SEVERITY UPGRADE
003600*               LOGIC ADDED TO 440, REQ RC-155
003700*  07/14/2013  JS   TITLE-CASE LABEL TABLES REBUILT FROM THE
003800*               PASS 1 RISK CODE LIST, REQ RC-131
003900*  03/05/2015  RTM  HOUR-DETAIL LINE NOW PRINTS TEMP/WIND/
004000*               GUST/AQI/PRECIP/DAY, REQ RC-174
004100*  05/30/2016  RTM  WORST-HOUR RANK MADE A NAMED
004200*               CONSTANT SET (SEE 344/410), REQ RC-178
004300************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS HOUR-DETAIL-WANTED
005200             OFF STATUS IS NO-HOUR-DETAIL.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ASSESS-IN   ASSIGN TO ASSESSI
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT WINDOWS-OUT ASSIGN TO WINDOWSO
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT REPORT-OUT  ASSIGN TO REPORTO
006200            ORGANIZATION IS LINE SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ASSESS-IN
006700*      600-BYTE HOUR-ASSESSMENT RECORD FROM PASS 1
006800     LABEL RECORDS ARE STANDARD.
006900 01  ASSESS-IN-RECORD            PIC X(600).
007000
007100 FD  WINDOWS-OUT
007200*      350-BYTE RANKED WINDOW RECORD, ONE PER RECOMMENDED
007300*      RIDE WINDOW
007400     LABEL RECORDS ARE STANDARD.
007500 01  WINDOWS-OUT-RECORD          PIC X(350).
007600
007700 FD  REPORT-OUT
007800*      80-COLUMN PRINT LINE FOR THE SUMMARY REPORT
007900     LABEL RECORDS ARE STANDARD.
008000 01  REPORT-OUT-RECORD           PIC X(80).
008100
008200 WORKING-STORAGE SECTION.
008300
008400*---------------------------------------------------------
008500* DECODED COPIES OF THE PASS 1 OUTPUT AND OUR OWN OUTPUT
008600*---------------------------------------------------------
008700 COPY RCASHR.
008800*      DECODES ASSESS-IN-RECORD INTO RC-HOUR-ASSESSMENT
008900 COPY RCWIND.
009000*      LAYS OUT WINDOWS-OUT-RECORD AS RC-WINDOW-OUT
009100
009200*---------------------------------------------------------
009300* ALL ASSESSED HOURS, LOADED ONCE IN CHRONOLOGICAL ORDER
009400* (U4/U5 NEED RANDOM ACCESS ACROSS THE WHOLE RUN, NOT JUST
009500* THE ONE-HOUR LOOKAHEAD PASS 1 NEEDED FOR ITS TREND PASS)
009600*---------------------------------------------------------
009700 01  HR-COUNT-CTL.
009800     05 HR-COUNT                PIC 9(4)  COMP.
009900*      HOW MANY ROWS OF HOUR-TABLE ARE ACTUALLY IN USE
010000 01  HOUR-TABLE.
010100     05 HOUR-ENTRY OCCURS 500 TIMES
010200        INDEXED BY HR-IDX.
010300*      ONE ROW PER WEATHER HOUR PASS 1 WROTE
010400       10 HT-TIME                 PIC 9(10).
010500       10 HT-HOUR-INDEX           PIC 9(4).
010600       10 HT-DECISION             PIC X(16).
010700       10 HT-SCORE                PIC 9(2)V9(2).
010800       10 HT-TEMP-F               PIC S9(3)V9(1).
010900       10 HT-TEMP-F-SW            PIC X(1).
011000       10 HT-WIND-MPH             PIC 9(3)V9(1).
011100       10 HT-WIND-MPH-SW          PIC X(1).
011200       10 HT-GUST-MPH             PIC 9(3)V9(1).
011300       10 HT-GUST-MPH-SW          PIC X(1).
011400       10 HT-AQI                  PIC 9(3).
011500       10 HT-AQI-SW               PIC X(1).
011600       10 HT-PRECIP-PROB          PIC 9(3).
011700       10 HT-PRECIP-PROB-SW       PIC X(1).
011800       10 HT-IS-DAY               PIC X(1).
011900       10 HT-RISK-COUNT           PIC 9(2).
012000       10 HT-RISK-ENTRY OCCURS 12 TIMES
012100          INDEXED BY HTR-IDX.
012200         15 HT-RISK-CODE            PIC X(16).
012300         15 HT-RISK-SEVERITY        PIC X(8).
012400
012500*---------------------------------------------------------
012600* CANDIDATE WINDOWS BUILT BY 300-BUILD-WINDOWS, SORTED IN
012700* PLACE BY 360-SORT-WINDOWS, THEN WRITTEN TO WINDOWS-OUT
012800*---------------------------------------------------------
012900 01  WIN-COUNT-CTL.
013000     05 WIN-COUNT               PIC 9(4)  COMP.
013100*      HOW MANY ROWS OF WINDOW-TABLE ARE ACTUALLY IN USE
013200 01  WINDOW-TABLE.
013300     05 WINDOW-ENTRY OCCURS 2000 TIMES
013400        INDEXED BY WIN-IDX WIN-IDX2.
013500*      ONE ROW PER CANDIDATE WINDOW THAT SURVIVED
013600       10 WINT-START-TIME         PIC 9(10).
013700       10 WINT-END-TIME           PIC 9(10).
013800       10 WINT-DURATION           PIC 9(3).
013900       10 WINT-DECISION           PIC X(16).
014000       10 WINT-SCORE              PIC 9(2)V9(2).
014100       10 WINT-RISK-COUNT         PIC 9(2).
014200       10 WINT-RISK-ENTRY OCCURS 12 TIMES
014300          INDEXED BY WINT-RISK-IDX.
014400         15 WINT-RISK-CODE          PIC X(16).
014500         15 WINT-RISK-SEVERITY      PIC X(8).
014600*      HOLD AREA FOR 375-SWAP-WINDOWS -- ONE WINDOW-
014700*      ENTRY WIDE, USED AS A TEMP DURING THE BUBBLE SORT
014800 01  WS-SWAP-ENTRY              PIC X(333).
014900
015000*---------------------------------------------------------
015100* DURATION/NEEDED-HOURS TABLE FOR THE WINDOW-BUILD LOOP
015200* (U4) -- CEIL(DURATION/60), I.E. 1,1,2,2 CONSECUTIVE HOURS
015300*---------------------------------------------------------
015400 01  DURATION-NAMES.
015500     05 FILLER.
015600        10 FILLER               PIC 9(3)  VALUE 045.
015700        10 FILLER               PIC 9(1)  VALUE 1.
015800     05 FILLER.
015900        10 FILLER               PIC 9(3)  VALUE 060.
016000        10 FILLER               PIC 9(1)  VALUE 1.
016100     05 FILLER.
016200        10 FILLER               PIC 9(3)  VALUE 090.
016300        10 FILLER               PIC 9(1)  VALUE 2.
016400     05 FILLER.
016500        10 FILLER               PIC 9(3)  VALUE 120.
016600        10 FILLER               PIC 9(1)  VALUE 2.
016700 01  DURATION-TABLE REDEFINES DURATION-NAMES.
016800     05 DUR-ENTRY OCCURS 4 TIMES
016900        INDEXED BY DUR-IDX.
017000       10 DUR-MINUTES             PIC 9(3).
017100       10 DUR-NEEDED-HOURS        PIC 9(1).
017200
017300*---------------------------------------------------------
017400* CONSECUTIVE-HOUR TEST (R10) -- YYYYMMDDHH DECOMPOSED SO
017500* WE CAN ADD ONE CALENDAR HOUR BY HAND, DAY/MONTH/YEAR
017600* ROLLOVER AND ALL, WITHOUT AN INTRINSIC DATE FUNCTION
017700*---------------------------------------------------------
017800 01  CAL-TIME-GROUP.
017900     05 CAL-TIME                PIC 9(10).
018000 01  CAL-TIME-PARTS REDEFINES CAL-TIME-GROUP.
018100     05 CAL-YEAR                PIC 9(4).
018200     05 CAL-MONTH               PIC 9(2).
018300     05 CAL-DAY                 PIC 9(2).
018400     05 CAL-HOUR                PIC 9(2).
018500 01  DAYS-IN-MONTH-NAMES.
018600     05 FILLER                  PIC 9(2)  VALUE 31.
018700     05 FILLER                  PIC 9(2)  VALUE 28.
018800     05 FILLER                  PIC 9(2)  VALUE 31.
018900     05 FILLER                  PIC 9(2)  VALUE 30.
019000     05 FILLER                  PIC 9(2)  VALUE 31.
019100     05 FILLER                  PIC 9(2)  VALUE 30.
019200     05 FILLER                  PIC 9(2)  VALUE 31.
019300     05 FILLER                  PIC 9(2)  VALUE 31.
019400     05 FILLER                  PIC 9(2)  VALUE 30.
019500     05 FILLER                  PIC 9(2)  VALUE 31.
019600     05 FILLER                  PIC 9(2)  VALUE 30.
019700     05 FILLER                  PIC 9(2)  VALUE 31.
019800 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-NAMES.
019900     05 DIM-ENTRY OCCURS 12 TIMES
020000        INDEXED BY DIM-IDX      PIC 9(2).
020100*      DAYS IN THE CURRENT MONTH, ADJUSTED FOR LEAP
020200*      YEAR BY 326-DAYS-IN-MONTH
020300 01  WS-DAYS-IN-MONTH           PIC 9(2)  COMP.
020400 01  WS-YR-DIV                  PIC 9(4)  COMP.
020500 01  WS-YR-REM                  PIC 9(4)  COMP.
020600*      NEXT HOUR THE CHAIN SHOULD SHOW IF IT IS TRULY
020700*      CONSECUTIVE
020800 01  WS-EXPECT-TIME             PIC 9(10).
020900
021000*---------------------------------------------------------
021100* TITLE-CASE LABEL TABLES FOR THE SUMMARY REPORT (U6) --
021200* DECISION WORDS, THE SEVEN RISK CODES AND THE THREE
021300* SEVERITY WORDS, EACH CODE PAIRED WITH ITS PRINTED LABEL
021400*---------------------------------------------------------
021500 01  DECISION-LABEL-NAMES.
021600     05 FILLER.
021700        10 FILLER               PIC X(16) VALUE
021800            'AVOID'.
021900        10 FILLER               PIC X(16) VALUE
022000            'Avoid'.
022100     05 FILLER.
022200        10 FILLER               PIC X(16) VALUE
022300            'GO'.
022400        10 FILLER               PIC X(16) VALUE
022500            'Go'.
022600     05 FILLER.
022700        10 FILLER               PIC X(16) VALUE
022800            'GO-WITH-CAUTION'.
022900        10 FILLER               PIC X(16) VALUE
023000            'Go With Caution'.
023100     05 FILLER.
023200        10 FILLER               PIC X(16) VALUE
023300            'UNKNOWN'.
023400        10 FILLER               PIC X(16) VALUE
023500            'Unknown'.
023600 01  DECISION-LABEL-TABLE REDEFINES DECISION-LABEL-NAMES.
023700     05 DLN-ENTRY OCCURS 4 TIMES
023800        ASCENDING KEY IS DLN-CODE
023900        INDEXED BY DLN-IDX.
024000       10 DLN-CODE                PIC X(16).
024100       10 DLN-LABEL               PIC X(16).
024200
024300 01  RISK-CODE-LABEL-NAMES.
024400     05 FILLER.
024500        10 FILLER               PIC X(16) VALUE
024600            'DARKNESS'.
024700        10 FILLER               PIC X(16) VALUE
024800            'Darkness'.
024900     05 FILLER.
025000        10 FILLER               PIC X(16) VALUE
025100            'EXTREME-COLD'.
025200        10 FILLER               PIC X(16) VALUE
025300            'Extreme Cold'.
025400     05 FILLER.
025500        10 FILLER               PIC X(16) VALUE
025600            'EXTREME-HEAT'.
025700        10 FILLER               PIC X(16) VALUE
025800            'Extreme Heat'.
025900     05 FILLER.
026000        10 FILLER               PIC X(16) VALUE
026100            'GUSTY-WIND'.
026200        10 FILLER               PIC X(16) VALUE
026300            'Gusty Wind'.
026400     05 FILLER.
026500        10 FILLER               PIC X(16) VALUE
026600            'HIGH-WIND'.
026700        10 FILLER               PIC X(16) VALUE
026800            'High Wind'.
026900     05 FILLER.
027000        10 FILLER               PIC X(16) VALUE
027100            'POOR-AIR-QUALITY'.
027200        10 FILLER               PIC X(16) VALUE
027300            'Poor Air Quality'.
027400     05 FILLER.
027500        10 FILLER               PIC X(16) VALUE
027600            'PRECIPITATION'.
027700        10 FILLER               PIC X(16) VALUE
027800            'Precipitation'.
027900 01  RISK-CODE-LABEL-TABLE REDEFINES RISK-CODE-LABEL-NAMES.
028000     05 RCL-ENTRY OCCURS 7 TIMES
028100        ASCENDING KEY IS RCL-CODE
028200        INDEXED BY RCL-IDX.
028300       10 RCL-CODE                PIC X(16).
028400       10 RCL-LABEL               PIC X(16).
028500
028600 01  SEVERITY-LABEL-NAMES.
028700     05 FILLER.
028800        10 FILLER               PIC X(8)  VALUE
028900            'MAJOR'.
029000        10 FILLER               PIC X(8)  VALUE
029100            'Major'.
029200     05 FILLER.
029300        10 FILLER               PIC X(8)  VALUE
029400            'MINOR'.
029500        10 FILLER               PIC X(8)  VALUE
029600            'Minor'.
029700     05 FILLER.
029800        10 FILLER               PIC X(8)  VALUE
029900            'MODERATE'.
030000        10 FILLER               PIC X(8)  VALUE
030100            'Moderate'.
030200 01  SEVERITY-LABEL-TABLE REDEFINES SEVERITY-LABEL-NAMES.
030300     05 SVL-ENTRY OCCURS 3 TIMES
030400        ASCENDING KEY IS SVL-CODE
030500        INDEXED BY SVL-IDX.
030600       10 SVL-CODE                PIC X(8).
030700       10 SVL-LABEL               PIC X(8).
030800
030900*---------------------------------------------------------
031000* PRIMARY LIMITERS (U5) -- UP TO THREE DEDUPED RISK FLAGS
031100*---------------------------------------------------------
031200*      HOW MANY OF THE THREE LIMITER SLOTS ARE FILLED
031300 01  WS-LIMITER-COUNT           PIC 9(1)  COMP.
031400 01  WS-LIMITERS.
031500     05 LIMITER-ENTRY OCCURS 3 TIMES
031600        INDEXED BY WS-LIM-IDX.
031700       10 LIM-CODE                PIC X(16).
031800       10 LIM-SEVERITY            PIC X(8).
031900
032000*---------------------------------------------------------
032100* SWITCHES
032200*---------------------------------------------------------
032300*      SET BY 440-DEDUPE-RISK-FLAGS WHEN A CODE ALREADY
032400*      IN WS-LIMITERS MATCHES THE ONE BEING ADDED
032500 77  WS-DUP-FOUND-SW            PIC X(1)  VALUE 'N'.
032600     88 DUPLICATE-FOUND                   VALUE 'Y'.
032700 01  WS-SWITCHES.
032800*      DRIVES THE 205-READ-ASSESS-IN LOOP
032900     05 WS-END-OF-ASSESS-SW     PIC X(1)  VALUE 'N'.
033000        88 END-OF-ASSESS                  VALUE 'Y'.
033100*      SET FALSE BY 320/330 THE MOMENT A CANDIDATE
033200*      WINDOW FAILS EITHER TEST
033300     05 WS-WINDOW-OK-SW         PIC X(1)  VALUE 'N'.
033400        88 WINDOW-STILL-OK               VALUE 'Y'.
033500     05 WS-SUIT-SCORE-SW        PIC X(1)  VALUE 'N'.
033600        88 SUIT-SCORE-PRESENT             VALUE 'Y'.
033700     05 FILLER                  PIC X(4)  VALUE SPACES.
033800
033900*---------------------------------------------------------
034000* SUBSCRIPTS, COUNTERS AND SCORE-CALCULATION WORK FIELDS
034100*---------------------------------------------------------
034200*      COUNT OF WINDOWS ACTUALLY WRITTEN TO WINDOWS-OUT,
034300*      REPORTED ON THE CONTROL-TOTALS LINE
034400 77  WS-WINDOWS-WRITTEN-CT      PIC 9(4)  COMP  VALUE ZERO.
034500 01  WS-COUNTERS.
034600*      HOW MANY CONSECUTIVE HOURS THIS DURATION NEEDS
034700     05 WS-NEEDED-HOURS         PIC 9(1)  COMP.
034800     05 WS-WIN-END-IDX          PIC 9(4)  COMP.
034900     05 WS-GAP-IDX              PIC 9(4)  COMP.
035000     05 WS-WORST-RANK           PIC 9(1)  COMP.
035100*      OUTER/INNER SUBSCRIPTS FOR THE 365 BUBBLE SORT
035200     05 WS-SORT-I               PIC 9(4)  COMP.
035300     05 WS-SORT-J               PIC 9(4)  COMP.
035400     05 WS-RISKS-PTR            PIC 9(3)  COMP.
035500     05 FILLER                  PIC X(6)  VALUE SPACES.
035600
035700 01  WS-SCORE-FIELDS.
035800*      RUNNING TOTAL WHILE 340-SCORE-WINDOW AVERAGES
035900*      HOUR SCORES ACROSS ONE CANDIDATE WINDOW
036000     05 WS-WINDOW-SCORE-SUM     PIC S9(4)V9(2).
036100     05 WS-WINDOW-SCORE         PIC 9(2)V9(2).
036200     05 WS-SCORE-SUM            PIC S9(4)V9(2).
036300     05 WS-SUIT-SCORE           PIC 9(2)V9(2).
036400     05 WS-SUIT-SCORE-1DP       PIC 9(2)V9(1).
036500     05 WS-SUIT-SCORE-ED        PIC Z9.9.
036600     05 WS-WIN-SCORE-1DP        PIC 9(2)V9(1).
036700     05 WS-WIN-SCORE-ED         PIC Z9.9.
036800     05 WS-HD-TEMP-ED           PIC -ZZ9.9.
036900     05 WS-HD-WIND-ED           PIC ZZ9.9.
037000     05 WS-HD-GUST-ED           PIC ZZ9.9.
037100     05 WS-HD-AQI-ED            PIC ZZ9.
037200     05 WS-HD-PRECIP-ED         PIC ZZ9.
037300     05 FILLER                  PIC X(4)  VALUE SPACES.
037400
037500*      WHOLE-RUN WORST DECISION, SET BY 410
037600 01  WS-OVERALL-DECISION        PIC X(16).
037700 01  WS-WINDOW-DECISION         PIC X(16).
037800*      ARGUMENT/RESULT PAIR FOR THE THREE TITLE-CASE
037900*      LOOKUP PARAGRAPHS (640/642/644)
038000 01  WS-LABEL-CODE-ARG          PIC X(16).
038100 01  WS-LABEL-OUT               PIC X(16).
038200 01  WS-DEDUPE-CODE-ARG         PIC X(16).
038300 01  WS-DEDUPE-SEV-ARG          PIC X(8).
038400 01  WS-RISK-LABEL-HOLD         PIC X(16).
038500*      ACCUMULATES THE RISKS LINE AS 616 APPENDS EACH
038600*      LIMITER'S TITLE-CASE LABEL
038700 01  WS-RISKS-TEXT              PIC X(60).
038800 01  WS-REPORT-LINE             PIC X(80).
038900
039000 PROCEDURE DIVISION.
039100
039200*---------------------------------------------------------
039300*      TOP OF PASS 2 -- LOAD EVERY HOUR ASSESS-OUT WROTE,
039400*      BUILD CANDIDATE WINDOWS, RANK THEM, WRITE
039500*      WINDOWS-OUT, THEN PRINT THE SUMMARY REPORT
039600*---------------------------------------------------------
039700 000-MAIN-PROCESS.
039800*          INVOKE 100-INITIALIZE
039900     PERFORM 100-INITIALIZE THRU 100-EXIT.
040000*          INVOKE 200-OPEN-FILES
040100     PERFORM 200-OPEN-FILES THRU 200-EXIT.
040200*          INVOKE 210-LOAD-ASSESSMENTS
040300     PERFORM 210-LOAD-ASSESSMENTS THRU 210-EXIT
040400         UNTIL END-OF-ASSESS.
040500*          INVOKE 300-BUILD-WINDOWS
040600     PERFORM 300-BUILD-WINDOWS THRU 300-EXIT.
040700*          INVOKE 360-SORT-WINDOWS
040800     PERFORM 360-SORT-WINDOWS THRU 360-EXIT.
040900*          INVOKE 500-WRITE-WINDOWS-OUT
041000     PERFORM 500-WRITE-WINDOWS-OUT THRU 500-EXIT.
041100*          INVOKE 400-BUILD-SUMMARY
041200     PERFORM 400-BUILD-SUMMARY THRU 400-EXIT.
041300*          INVOKE 600-PRINT-REPORT
041400     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
041500*          INVOKE 900-CLOSE-FILES
041600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
041700     STOP RUN.
041800
041900*---------------------------------------------------------
042000* ZERO THE COUNTERS -- TABLE OCCURS ENTRIES NEED NO INIT,
042100* THEY ARE ALWAYS ADDRESSED BY HR-COUNT/WIN-COUNT, NEVER
042200* READ PAST THAT POINT
042300*---------------------------------------------------------
042400 100-INITIALIZE.
042500*          HR-COUNT PICKS UP 0
042600     MOVE 0 TO HR-COUNT.
042700*          WIN-COUNT PICKS UP 0
042800     MOVE 0 TO WIN-COUNT.
042900*          WS-WINDOWS-WRITTEN-CT PICKS UP 0
043000     MOVE 0 TO WS-WINDOWS-WRITTEN-CT.
043100 100-EXIT.
043200     EXIT.
043300
043400*---------------------------------------------------------
043500*      ASSESS-IN, WINDOWS-OUT AND REPORT-OUT ALL OPEN
043600*      TOGETHER, THEN PRIME THE READ
043700*---------------------------------------------------------
043800 200-OPEN-FILES.
043900*          ASSESS-IN OPENED INPUT
044000     OPEN INPUT ASSESS-IN.
044100*          WINDOWS-OUT OPENED OUTPUT
044200     OPEN OUTPUT WINDOWS-OUT.
044300*          REPORT-OUT OPENED OUTPUT
044400     OPEN OUTPUT REPORT-OUT.
044500*          INVOKE 205-READ-ASSESS-IN
044600     PERFORM 205-READ-ASSESS-IN THRU 205-EXIT.
044700 200-EXIT.
044800     EXIT.
044900
045000*---------------------------------------------------------
045100*      ONE HOUR ASSESSMENT AT A TIME FROM PASS 1'S OUTPUT
045200*      -- HR-COUNT WILL NOT EXCEED THE 500-ROW TABLE
045300*      LIMIT UNLESS THE WINDOW REQUESTED IN PASS 1 SPANS
045400*      MORE THAN ABOUT THREE WEEKS OF HOURLY DATA
045500*---------------------------------------------------------
045600 205-READ-ASSESS-IN.
045700*          NEXT RECORD FROM ASSESS-IN
045800     READ ASSESS-IN INTO RC-HOUR-ASSESSMENT
045900         AT END
046000*          FLIP THE END-OF-ASSESS SWITCH ON
046100             SET END-OF-ASSESS TO TRUE
046200     END-READ.
046300 205-EXIT.
046400     EXIT.
046500
046600*---------------------------------------------------------
046700* COPY THE HOUR ASSESSMENT INTO HOUR-TABLE (U4/U5 WORK
046800* OFF THE WHOLE RUN, NOT ONE HOUR AT A TIME LIKE PASS 1)
046900*---------------------------------------------------------
047000 210-LOAD-ASSESSMENTS.
047100*          HR-COUNT GROWS BY 1
047200     ADD 1 TO HR-COUNT.
047300*          POSITION HR-IDX AT HR-COUNT
047400     SET HR-IDX TO HR-COUNT.
047500*          HT-TIME(HR-IDX) PICKS UP RC-TIME
047600     MOVE RC-TIME          TO HT-TIME(HR-IDX).
047700*          HT-HOUR-INDEX(HR-IDX) PICKS UP RC-HOUR-INDEX
047800     MOVE RC-HOUR-INDEX    TO HT-HOUR-INDEX(HR-IDX).
047900*          HT-DECISION(HR-IDX) PICKS UP RC-DECISION
048000     MOVE RC-DECISION      TO HT-DECISION(HR-IDX).
048100*          HT-SCORE(HR-IDX) PICKS UP RC-HOUR-SCORE
048200     MOVE RC-HOUR-SCORE    TO HT-SCORE(HR-IDX).
048300*          HT-TEMP-F(HR-IDX) PICKS UP RC-TEMP-F
048400     MOVE RC-TEMP-F        TO HT-TEMP-F(HR-IDX).
048500*          HT-TEMP-F-SW(HR-IDX) PICKS UP RC-TEMP-F-SW
048600     MOVE RC-TEMP-F-SW     TO HT-TEMP-F-SW(HR-IDX).
048700*          HT-WIND-MPH(HR-IDX) PICKS UP RC-WIND-MPH
048800     MOVE RC-WIND-MPH      TO HT-WIND-MPH(HR-IDX).
048900*          HT-WIND-MPH-SW(HR-IDX) PICKS UP RC-WIND-MPH-SW
049000     MOVE RC-WIND-MPH-SW   TO HT-WIND-MPH-SW(HR-IDX).
049100*          HT-GUST-MPH(HR-IDX) PICKS UP RC-GUST-MPH
049200     MOVE RC-GUST-MPH      TO HT-GUST-MPH(HR-IDX).
049300*          HT-GUST-MPH-SW(HR-IDX) PICKS UP RC-GUST-MPH-SW
049400     MOVE RC-GUST-MPH-SW   TO HT-GUST-MPH-SW(HR-IDX).
049500*          HT-AQI(HR-IDX) PICKS UP RC-AQI
049600     MOVE RC-AQI           TO HT-AQI(HR-IDX).
049700*          HT-AQI-SW(HR-IDX) PICKS UP RC-AQI-SW
049800     MOVE RC-AQI-SW        TO HT-AQI-SW(HR-IDX).
049900*          HT-PRECIP-PROB(HR-IDX) PICKS UP RC-PRECIP-PROB
050000     MOVE RC-PRECIP-PROB   TO HT-PRECIP-PROB(HR-IDX).
050100     MOVE RC-PRECIP-PROB-SW
050200         TO HT-PRECIP-PROB-SW(HR-IDX).
050300*          HT-IS-DAY(HR-IDX) PICKS UP RC-IS-DAY
050400     MOVE RC-IS-DAY        TO HT-IS-DAY(HR-IDX).
050500*          HT-RISK-COUNT(HR-IDX) PICKS UP RC-RISK-COUNT
050600     MOVE RC-RISK-COUNT    TO HT-RISK-COUNT(HR-IDX).
050700*          INVOKE 215-LOAD-ONE-RISK
050800     PERFORM 215-LOAD-ONE-RISK THRU 215-EXIT
050900         VARYING RC-RISK-IDX FROM 1 BY 1
051000         UNTIL RC-RISK-IDX > RC-RISK-COUNT.
051100*          INVOKE 205-READ-ASSESS-IN
051200     PERFORM 205-READ-ASSESS-IN THRU 205-EXIT.
051300 210-EXIT.
051400     EXIT.
051500
051600*---------------------------------------------------------
051700*      ONE RISK-LIST ROW CARRIED FROM THE HOUR RECORD
051800*      -- RC-RISK-COUNT IS ALREADY CAPPED AT 12 BY
051900*      PASS 1'S OWN 590-ADD-RISK-FLAG, SO THE TABLE
052000*      SUBSCRIPT NEVER OVERRUNS HTR-IDX'S OCCURS 12
052100*      INTO THE HOUR-TABLE ENTRY
052200*---------------------------------------------------------
052300 215-LOAD-ONE-RISK.
052400*          POSITION HTR-IDX AT RC-RISK-IDX
052500     SET HTR-IDX TO RC-RISK-IDX.
052600     MOVE RC-RISK-CODE(RC-RISK-IDX)
052700         TO HT-RISK-CODE(HR-IDX, HTR-IDX).
052800     MOVE RC-RISK-SEVERITY(RC-RISK-IDX)
052900         TO HT-RISK-SEVERITY(HR-IDX, HTR-IDX).
053000 215-EXIT.
053100     EXIT.
053200
053300*---------------------------------------------------------
053400* U4  BUILD ONE CANDIDATE WINDOW FOR EVERY START HOUR AND
053500*     EVERY DURATION (45/60/90/120 MINUTES)
053600*---------------------------------------------------------
053700 300-BUILD-WINDOWS.
053800*          INVOKE 305-DURATION-LOOP
053900     PERFORM 305-DURATION-LOOP THRU 305-EXIT
054000         VARYING HR-IDX FROM 1 BY 1
054100         UNTIL HR-IDX > HR-COUNT.
054200 300-EXIT.
054300     EXIT.
054400
054500*---------------------------------------------------------
054600*      ONE DURATION-TABLE ENTRY TRIED AT THIS START HOUR
054700*---------------------------------------------------------
054800 305-DURATION-LOOP.
054900*          INVOKE 310-TRY-WINDOW
055000     PERFORM 310-TRY-WINDOW THRU 310-EXIT
055100         VARYING DUR-IDX FROM 1 BY 1
055200         UNTIL DUR-IDX > 4.
055300 305-EXIT.
055400     EXIT.
055500
055600*---------------------------------------------------------
055700*      DOES THIS STARTING HOUR HAVE ENOUGH CONSECUTIVE
055800*      NON-AVOID HOURS TO SUPPORT THIS DURATION -- BOTH
055900*      320 AND 330 MUST PASS BEFORE 340 EVEN SCORES IT
056000*      NON-AVOID HOURS TO SUPPORT THIS DURATION
056100*---------------------------------------------------------
056200 310-TRY-WINDOW.
056300     MOVE DUR-NEEDED-HOURS(DUR-IDX) TO WS-NEEDED-HOURS.
056400*          WS-WIN-END-IDX COMPUTED BELOW
056500     COMPUTE WS-WIN-END-IDX =
056600         HR-IDX + WS-NEEDED-HOURS - 1.
056700*          WS-WINDOW-OK-SW PICKS UP 'Y'
056800     MOVE 'Y' TO WS-WINDOW-OK-SW.
056900*          CHECKS WS-WIN-END-IDX > HR-COUNT
057000     IF WS-WIN-END-IDX > HR-COUNT
057100*          WS-WINDOW-OK-SW PICKS UP 'N'
057200         MOVE 'N' TO WS-WINDOW-OK-SW
057300     END-IF.
057400*          CHECKS WINDOW-STILL-OK
057500     IF WINDOW-STILL-OK
057600*          INVOKE 320-CHECK-CONSECUTIVE
057700         PERFORM 320-CHECK-CONSECUTIVE THRU 320-EXIT
057800     END-IF.
057900*          CHECKS WINDOW-STILL-OK
058000     IF WINDOW-STILL-OK
058100*          INVOKE 330-CHECK-AVOID
058200         PERFORM 330-CHECK-AVOID THRU 330-EXIT
058300     END-IF.
058400*          CHECKS WINDOW-STILL-OK
058500     IF WINDOW-STILL-OK
058600*          INVOKE 340-SCORE-WINDOW
058700         PERFORM 340-SCORE-WINDOW THRU 340-EXIT
058800*          INVOKE 344-AGGREGATE-WINDOW-DECISION
058900         PERFORM 344-AGGREGATE-WINDOW-DECISION THRU 344-EXIT
059000     END-IF.
059100 310-EXIT.
059200     EXIT.
059300
059400*---------------------------------------------------------
059500* R10 -- A WINDOW LONGER THAN ONE HOUR NEEDS EVERY PAIR OF
059600*      INCLUDED HOURS TO BE THE NEXT CALENDAR HOUR APART
059700*---------------------------------------------------------
059800 320-CHECK-CONSECUTIVE.
059900*          CHECKS WS-NEEDED-HOURS > 1
060000     IF WS-NEEDED-HOURS > 1
060100*          INVOKE 322-CHECK-ONE-GAP
060200         PERFORM 322-CHECK-ONE-GAP THRU 322-EXIT
060300             VARYING WS-GAP-IDX FROM HR-IDX BY 1
060400             UNTIL WS-GAP-IDX >= WS-WIN-END-IDX
060500                OR NOT WINDOW-STILL-OK
060600     END-IF.
060700 320-EXIT.
060800     EXIT.
060900
061000*---------------------------------------------------------
061100*      COMPARE THE EXPECTED NEXT HOUR TO WHAT IS
061200*      ACTUALLY IN THE TABLE
061300*---------------------------------------------------------
061400 322-CHECK-ONE-GAP.
061500*          INVOKE 324-NEXT-CAL-HOUR
061600     PERFORM 324-NEXT-CAL-HOUR THRU 324-EXIT.
061700     IF HT-TIME(WS-GAP-IDX + 1) NOT = WS-EXPECT-TIME
061800*          WS-WINDOW-OK-SW PICKS UP 'N'
061900         MOVE 'N' TO WS-WINDOW-OK-SW
062000     END-IF.
062100 322-EXIT.
062200     EXIT.
062300
062400*---------------------------------------------------------
062500* ADD ONE HOUR TO HT-TIME(WS-GAP-IDX), ROLLING DAY, MONTH
062600* AND YEAR AS NEEDED -- RESULT IN WS-EXPECT-TIME
062700*---------------------------------------------------------
062800 324-NEXT-CAL-HOUR.
062900*          CAL-TIME PICKS UP HT-TIME(WS-GAP-IDX)
063000     MOVE HT-TIME(WS-GAP-IDX) TO CAL-TIME.
063100*          CAL-HOUR GROWS BY 1
063200     ADD 1 TO CAL-HOUR.
063300*          CHECKS CAL-HOUR > 23
063400     IF CAL-HOUR > 23
063500*          CAL-HOUR PICKS UP 0
063600         MOVE 0 TO CAL-HOUR
063700*          CAL-DAY GROWS BY 1
063800         ADD 1 TO CAL-DAY
063900*          INVOKE 326-DAYS-IN-MONTH
064000         PERFORM 326-DAYS-IN-MONTH THRU 326-EXIT
064100*          CHECKS CAL-DAY > WS-DAYS-IN-MONTH
064200         IF CAL-DAY > WS-DAYS-IN-MONTH
064300*          CAL-DAY PICKS UP 1
064400             MOVE 1 TO CAL-DAY
064500*          CAL-MONTH GROWS BY 1
064600             ADD 1 TO CAL-MONTH
064700*          CHECKS CAL-MONTH > 12
064800             IF CAL-MONTH > 12
064900*          CAL-MONTH PICKS UP 1
065000                 MOVE 1 TO CAL-MONTH
065100*          CAL-YEAR GROWS BY 1
065200                 ADD 1 TO CAL-YEAR
065300             END-IF
065400         END-IF
065500     END-IF.
065600*          WS-EXPECT-TIME PICKS UP CAL-TIME
065700     MOVE CAL-TIME TO WS-EXPECT-TIME.
065800 324-EXIT.
065900     EXIT.
066000
066100*---------------------------------------------------------
066200* DAYS IN CAL-MONTH/CAL-YEAR, LEAP FEBRUARY INCLUDED --
066300* DIVISIBLE BY 4, EXCEPT CENTURY YEARS NOT DIVISIBLE BY 400
066400*---------------------------------------------------------
066500 326-DAYS-IN-MONTH.
066600*          WS-DAYS-IN-MONTH PICKS UP DIM-ENTRY(CAL-MONTH)
066700     MOVE DIM-ENTRY(CAL-MONTH) TO WS-DAYS-IN-MONTH.
066800*          CHECKS CAL-MONTH = 2
066900     IF CAL-MONTH = 2
067000*          WS-YR-DIV = CAL-YEAR / 4
067100         DIVIDE CAL-YEAR BY 4 GIVING WS-YR-DIV
067200             REMAINDER WS-YR-REM
067300*          CHECKS WS-YR-REM = 0
067400         IF WS-YR-REM = 0
067500*          WS-YR-DIV = CAL-YEAR / 100
067600             DIVIDE CAL-YEAR BY 100 GIVING WS-YR-DIV
067700                 REMAINDER WS-YR-REM
067800*          CHECKS WS-YR-REM NOT = 0
067900             IF WS-YR-REM NOT = 0
068000*          WS-DAYS-IN-MONTH PICKS UP 29
068100                 MOVE 29 TO WS-DAYS-IN-MONTH
068200             ELSE
068300*          WS-YR-DIV = CAL-YEAR / 400
068400                 DIVIDE CAL-YEAR BY 400 GIVING WS-YR-DIV
068500                     REMAINDER WS-YR-REM
068600*          CHECKS WS-YR-REM = 0
068700                 IF WS-YR-REM = 0
068800*          WS-DAYS-IN-MONTH PICKS UP 29
068900                     MOVE 29 TO WS-DAYS-IN-MONTH
069000                 END-IF
069100             END-IF
069200         END-IF
069300     END-IF.
069400 326-EXIT.
069500     EXIT.
069600
069700*---------------------------------------------------------
069800* ANY INCLUDED HOUR ON AVOID KILLS THE WHOLE WINDOW
069900*---------------------------------------------------------
070000 330-CHECK-AVOID.
070100*          INVOKE 332-CHECK-ONE-HOUR-AVOID
070200     PERFORM 332-CHECK-ONE-HOUR-AVOID THRU 332-EXIT
070300         VARYING WS-GAP-IDX FROM HR-IDX BY 1
070400         UNTIL WS-GAP-IDX > WS-WIN-END-IDX.
070500 330-EXIT.
070600     EXIT.
070700
070800*---------------------------------------------------------
070900*      ONE HOUR'S DECISION TESTED FOR AVOID
071000*---------------------------------------------------------
071100 332-CHECK-ONE-HOUR-AVOID.
071200*          CHECKS HT-DECISION(WS-GAP-IDX) = 'AVOID'
071300     IF HT-DECISION(WS-GAP-IDX) = 'AVOID'
071400*          WS-WINDOW-OK-SW PICKS UP 'N'
071500         MOVE 'N' TO WS-WINDOW-OK-SW
071600     END-IF.
071700 332-EXIT.
071800     EXIT.
071900
072000*---------------------------------------------------------
072100* WINDOW SCORE = SUM OF INCLUDED HOUR SCORES / NEEDED HOURS
072200*---------------------------------------------------------
072300 340-SCORE-WINDOW.
072400*          WS-WINDOW-SCORE-SUM PICKS UP 0
072500     MOVE 0 TO WS-WINDOW-SCORE-SUM.
072600*          INVOKE 342-ADD-ONE-SCORE
072700     PERFORM 342-ADD-ONE-SCORE THRU 342-EXIT
072800         VARYING WS-GAP-IDX FROM HR-IDX BY 1
072900         UNTIL WS-GAP-IDX > WS-WIN-END-IDX.
073000*          WS-WINDOW-SCORE COMPUTED BELOW
073100     COMPUTE WS-WINDOW-SCORE ROUNDED =
073200         WS-WINDOW-SCORE-SUM / WS-NEEDED-HOURS.
073300 340-EXIT.
073400     EXIT.
073500
073600*---------------------------------------------------------
073700*      ONE HOUR'S SCORE FOLDED INTO THE RUNNING TOTAL
073800*---------------------------------------------------------
073900 342-ADD-ONE-SCORE.
074000*          WS-WINDOW-SCORE-SUM GROWS BY HT-SCORE(WS-GAP-IDX)
074100     ADD HT-SCORE(WS-GAP-IDX) TO WS-WINDOW-SCORE-SUM.
074200 342-EXIT.
074300     EXIT.
074400
074500*---------------------------------------------------------
074600* WORST DECISION ACROSS INCLUDED HOURS -- AVOID > CAUTION
074700* > GO > UNKNOWN, THEN EMIT THE WINDOW TO WINDOW-TABLE
074800*---------------------------------------------------------
074900 344-AGGREGATE-WINDOW-DECISION.
075000*          WS-WORST-RANK PICKS UP 0
075100     MOVE 0 TO WS-WORST-RANK.
075200*          INVOKE 346-RANK-ONE-WINDOW-HOUR
075300     PERFORM 346-RANK-ONE-WINDOW-HOUR THRU 346-EXIT
075400         VARYING WS-GAP-IDX FROM HR-IDX BY 1
075500         UNTIL WS-GAP-IDX > WS-WIN-END-IDX.
075600*      RANK 4=AVOID 3=CAUTION 2=UNKNOWN 1=GO -- HIGHEST
075700*      RANK SEEN ACROSS THE HOURS WINS THE DECISION
075800     EVALUATE WS-WORST-RANK
075900*          RANK 4 = AVOID
076000         WHEN 4
076100*          WS-WINDOW-DECISION PICKS UP 'AVOID'
076200             MOVE 'AVOID' TO WS-WINDOW-DECISION
076300*          RANK 3 = CAUTION
076400         WHEN 3
076500*          WS-WINDOW-DECISION PICKS UP 'GO-WITH-CAUTION'
076600             MOVE 'GO-WITH-CAUTION'
076700                 TO WS-WINDOW-DECISION
076800*          RANK 2 = UNKNOWN
076900         WHEN 2
077000*          WS-WINDOW-DECISION PICKS UP 'GO'
077100             MOVE 'GO' TO WS-WINDOW-DECISION
077200*          RANK 1 = GO, THE LOWEST RANK
077300         WHEN OTHER
077400*          WS-WINDOW-DECISION PICKS UP 'UNKNOWN'
077500             MOVE 'UNKNOWN' TO WS-WINDOW-DECISION
077600     END-EVALUATE.
077700*          INVOKE 348-EMIT-WINDOW
077800     PERFORM 348-EMIT-WINDOW THRU 348-EXIT.
077900 344-EXIT.
078000     EXIT.
078100
078200*---------------------------------------------------------
078300*      ONE HOUR'S DECISION COMPARED TO THE WORST SO FAR
078400*---------------------------------------------------------
078500 346-RANK-ONE-WINDOW-HOUR.
078600*      TRANSLATE ONE HOUR'S DECISION TEXT INTO ITS RANK
078700*      NUMBER FOR COMPARISON AGAINST WS-WORST-RANK
078800     EVALUATE HT-DECISION(WS-GAP-IDX)
078900*          AVOID HOURS RANK WORST, VALUE 4
079000         WHEN 'AVOID'
079100*          CHECKS WS-WORST-RANK < 4
079200             IF WS-WORST-RANK < 4
079300*          WS-WORST-RANK PICKS UP 4
079400                 MOVE 4 TO WS-WORST-RANK
079500             END-IF
079600*          CAUTION HOURS RANK NEXT, VALUE 3
079700         WHEN 'GO-WITH-CAUTION'
079800*          CHECKS WS-WORST-RANK < 3
079900             IF WS-WORST-RANK < 3
080000*          WS-WORST-RANK PICKS UP 3
080100                 MOVE 3 TO WS-WORST-RANK
080200             END-IF
080300*          GO HOURS RANK BEST, VALUE 1
080400         WHEN 'GO'
080500*          CHECKS WS-WORST-RANK < 2
080600             IF WS-WORST-RANK < 2
080700*          WS-WORST-RANK PICKS UP 2
080800                 MOVE 2 TO WS-WORST-RANK
080900             END-IF
081000*          RANK 1 = GO, THE LOWEST RANK
081100         WHEN OTHER
081200*          CHECKS WS-WORST-RANK < 1
081300             IF WS-WORST-RANK < 1
081400*          WS-WORST-RANK PICKS UP 1
081500                 MOVE 1 TO WS-WORST-RANK
081600             END-IF
081700     END-EVALUATE.
081800 346-EXIT.
081900     EXIT.
082000
082100*---------------------------------------------------------
082200*      A QUALIFYING WINDOW ADDED TO WINDOW-TABLE
082300*---------------------------------------------------------
082400 348-EMIT-WINDOW.
082500*          WIN-COUNT GROWS BY 1
082600     ADD 1 TO WIN-COUNT.
082700*          POSITION WIN-IDX AT WIN-COUNT
082800     SET WIN-IDX TO WIN-COUNT.
082900*          WINT-START-TIME(WIN-IDX) PICKS UP HT-TIME(HR-IDX)
083000     MOVE HT-TIME(HR-IDX)
083100         TO WINT-START-TIME(WIN-IDX).
083200     MOVE HT-TIME(WS-WIN-END-IDX)
083300         TO WINT-END-TIME(WIN-IDX).
083400     MOVE DUR-MINUTES(DUR-IDX) TO WINT-DURATION(WIN-IDX).
083500     MOVE WS-WINDOW-DECISION TO WINT-DECISION(WIN-IDX).
083600*          WINT-SCORE(WIN-IDX) PICKS UP WS-WINDOW-SCORE
083700     MOVE WS-WINDOW-SCORE TO WINT-SCORE(WIN-IDX).
083800*          WINT-RISK-COUNT(WIN-IDX) PICKS UP 0
083900     MOVE 0 TO WINT-RISK-COUNT(WIN-IDX).
084000*          INVOKE 350-COPY-WINDOW-RISKS
084100     PERFORM 350-COPY-WINDOW-RISKS THRU 350-EXIT
084200         VARYING WS-GAP-IDX FROM HR-IDX BY 1
084300         UNTIL WS-GAP-IDX > WS-WIN-END-IDX.
084400 348-EXIT.
084500     EXIT.
084600
084700*---------------------------------------------------------
084800* RISKS = CONCATENATION OF MEMBER-HOUR RISKS, CAPPED AT 12
084900* LIKE THE HOUR RECORD ITSELF (SAME 12-SLOT LIST SHAPE)
085000*---------------------------------------------------------
085100 350-COPY-WINDOW-RISKS.
085200*          INVOKE 352-COPY-ONE-RISK
085300     PERFORM 352-COPY-ONE-RISK THRU 352-EXIT
085400         VARYING HTR-IDX FROM 1 BY 1
085500         UNTIL HTR-IDX > HT-RISK-COUNT(WS-GAP-IDX)
085600            OR WINT-RISK-COUNT(WIN-IDX) >= 12.
085700 350-EXIT.
085800     EXIT.
085900
086000*---------------------------------------------------------
086100*      ONE HOUR'S RISK ROW COPIED TO THE WINDOW ENTRY
086200*---------------------------------------------------------
086300 352-COPY-ONE-RISK.
086400*          WINT-RISK-COUNT(WIN-IDX) GROWS BY 1
086500     ADD 1 TO WINT-RISK-COUNT(WIN-IDX).
086600     SET WINT-RISK-IDX TO WINT-RISK-COUNT(WIN-IDX).
086700     MOVE HT-RISK-CODE(WS-GAP-IDX, HTR-IDX)
086800         TO WINT-RISK-CODE(WIN-IDX, WINT-RISK-IDX).
086900     MOVE HT-RISK-SEVERITY(WS-GAP-IDX, HTR-IDX)
087000         TO WINT-RISK-SEVERITY(WIN-IDX, WINT-RISK-IDX).
087100 352-EXIT.
087200     EXIT.
087300
087400*---------------------------------------------------------
087500* SORT BY SCORE DESCENDING, START TIME ASCENDING -- BUBBLE
087600* SORT IN PLACE, WHOLE-ENTRY SWAP (WIN-COUNT NEVER LARGE
087700* ENOUGH IN PRACTICE TO WARRANT A SORT VERB HERE)
087800*---------------------------------------------------------
087900 360-SORT-WINDOWS.
088000*          CHECKS WIN-COUNT > 1
088100     IF WIN-COUNT > 1
088200*          INVOKE 365-BUBBLE-PASS
088300         PERFORM 365-BUBBLE-PASS THRU 365-EXIT
088400             VARYING WS-SORT-I FROM 1 BY 1
088500             UNTIL WS-SORT-I >= WIN-COUNT
088600     END-IF.
088700 360-EXIT.
088800     EXIT.
088900
089000*---------------------------------------------------------
089100*      ONE PASS OF THE BUBBLE SORT OVER WINDOW-TABLE
089200*---------------------------------------------------------
089300 365-BUBBLE-PASS.
089400*          INVOKE 370-BUBBLE-COMPARE
089500     PERFORM 370-BUBBLE-COMPARE THRU 370-EXIT
089600         VARYING WS-SORT-J FROM 1 BY 1
089700         UNTIL WS-SORT-J >= WIN-COUNT.
089800 365-EXIT.
089900     EXIT.
090000
090100*---------------------------------------------------------
090200*      IS THE ADJACENT PAIR OUT OF ORDER
090300*---------------------------------------------------------
090400 370-BUBBLE-COMPARE.
090500*          POSITION WIN-IDX AT WS-SORT-J
090600     SET WIN-IDX  TO WS-SORT-J.
090700*          POSITION WIN-IDX2 AT WS-SORT-J
090800     SET WIN-IDX2 TO WS-SORT-J.
090900*          WIN-IDX2 ADVANCES BY 1
091000     SET WIN-IDX2 UP BY 1.
091100*          CHECKS WINT-SCORE(WIN-IDX) < WINT-SCORE(WIN-IDX2)
091200     IF WINT-SCORE(WIN-IDX) < WINT-SCORE(WIN-IDX2)
091300*          INVOKE 375-SWAP-WINDOWS
091400         PERFORM 375-SWAP-WINDOWS THRU 375-EXIT
091500     ELSE
091600*          CHECKS WINT-SCORE(WIN-IDX) = WINT-SCORE(WIN-IDX2)
091700     IF WINT-SCORE(WIN-IDX) = WINT-SCORE(WIN-IDX2)
091800        AND WINT-START-TIME(WIN-IDX) >
091900            WINT-START-TIME(WIN-IDX2)
092000*          INVOKE 375-SWAP-WINDOWS
092100         PERFORM 375-SWAP-WINDOWS THRU 375-EXIT
092200     END-IF
092300     END-IF.
092400 370-EXIT.
092500     EXIT.
092600
092700*---------------------------------------------------------
092800*      EXCHANGE TWO ADJACENT WINDOW-TABLE ENTRIES
092900*---------------------------------------------------------
093000 375-SWAP-WINDOWS.
093100*          WS-SWAP-ENTRY PICKS UP WINDOW-ENTRY(WIN-IDX)
093200     MOVE WINDOW-ENTRY(WIN-IDX)  TO WS-SWAP-ENTRY.
093300     MOVE WINDOW-ENTRY(WIN-IDX2) TO WINDOW-ENTRY(WIN-IDX).
093400*          WINDOW-ENTRY(WIN-IDX2) PICKS UP WS-SWAP-ENTRY
093500     MOVE WS-SWAP-ENTRY          TO WINDOW-ENTRY(WIN-IDX2).
093600 375-EXIT.
093700     EXIT.
093800
093900*---------------------------------------------------------
094000* WRITE THE SORTED WINDOW LIST TO WINDOWS-OUT (U4 OUTPUT)
094100*---------------------------------------------------------
094200 500-WRITE-WINDOWS-OUT.
094300*          INVOKE 505-WRITE-ONE-WINDOW
094400     PERFORM 505-WRITE-ONE-WINDOW THRU 505-EXIT
094500         VARYING WIN-IDX FROM 1 BY 1
094600         UNTIL WIN-IDX > WIN-COUNT.
094700 500-EXIT.
094800     EXIT.
094900
095000*---------------------------------------------------------
095100*      ONE WINDOW-TABLE ENTRY MOVED OUT TO THE OUTPUT
095200*      RECORD AND WRITTEN
095300*---------------------------------------------------------
095400 505-WRITE-ONE-WINDOW.
095500*          RW-START-TIME PICKS UP WINT-START-TIME(WIN-IDX)
095600     MOVE WINT-START-TIME(WIN-IDX) TO RW-START-TIME.
095700*          RW-END-TIME PICKS UP WINT-END-TIME(WIN-IDX)
095800     MOVE WINT-END-TIME(WIN-IDX)   TO RW-END-TIME.
095900     MOVE WINT-DURATION(WIN-IDX)   TO RW-DURATION-MINUTES.
096000*          RW-DECISION PICKS UP WINT-DECISION(WIN-IDX)
096100     MOVE WINT-DECISION(WIN-IDX)   TO RW-DECISION.
096200*          RW-WINDOW-SCORE PICKS UP WINT-SCORE(WIN-IDX)
096300     MOVE WINT-SCORE(WIN-IDX)      TO RW-WINDOW-SCORE.
096400*          RW-RISK-COUNT PICKS UP WINT-RISK-COUNT(WIN-IDX)
096500     MOVE WINT-RISK-COUNT(WIN-IDX) TO RW-RISK-COUNT.
096600*          INVOKE 507-COPY-ONE-OUT-RISK
096700     PERFORM 507-COPY-ONE-OUT-RISK THRU 507-EXIT
096800         VARYING WINT-RISK-IDX FROM 1 BY 1
096900         UNTIL WINT-RISK-IDX > WINT-RISK-COUNT(WIN-IDX).
097000*          RECORD GOES OUT TO THE OUTPUT FILE
097100     WRITE WINDOWS-OUT-RECORD FROM RC-WINDOW-REC.
097200*          WS-WINDOWS-WRITTEN-CT GROWS BY 1
097300     ADD 1 TO WS-WINDOWS-WRITTEN-CT.
097400 505-EXIT.
097500     EXIT.
097600
097700*---------------------------------------------------------
097800*      ONE RISK ROW MOVED INTO THE OUTPUT RECORD'S LIST
097900*---------------------------------------------------------
098000 507-COPY-ONE-OUT-RISK.
098100*          POSITION RW-RISK-IDX AT WINT-RISK-IDX
098200     SET RW-RISK-IDX TO WINT-RISK-IDX.
098300     MOVE WINT-RISK-CODE(WIN-IDX, WINT-RISK-IDX)
098400         TO RW-RISK-CODE(RW-RISK-IDX).
098500     MOVE WINT-RISK-SEVERITY(WIN-IDX, WINT-RISK-IDX)
098600         TO RW-RISK-SEVERITY(RW-RISK-IDX).
098700 507-EXIT.
098800     EXIT.
098900
099000*---------------------------------------------------------
099100* U5  OVERALL DECISION, SUITABILITY SCORE, PRIMARY LIMITERS
099200*---------------------------------------------------------
099300 400-BUILD-SUMMARY.
099400*          INVOKE 410-OVERALL-DECISION
099500     PERFORM 410-OVERALL-DECISION THRU 410-EXIT.
099600*          INVOKE 420-SUITABILITY-SCORE
099700     PERFORM 420-SUITABILITY-SCORE THRU 420-EXIT.
099800*          INVOKE 430-PRIMARY-LIMITERS
099900     PERFORM 430-PRIMARY-LIMITERS THRU 430-EXIT.
100000 400-EXIT.
100100     EXIT.
100200
100300*---------------------------------------------------------
100400* SAME WORST-WINS PRECEDENCE AS THE WINDOW AGGREGATION,
100500* NOW OVER EVERY ASSESSED HOUR RATHER THAN ONE WINDOW
100600*---------------------------------------------------------
100700 410-OVERALL-DECISION.
100800*          WS-WORST-RANK PICKS UP 0
100900     MOVE 0 TO WS-WORST-RANK.
101000*          INVOKE 412-RANK-ONE-HOUR
101100     PERFORM 412-RANK-ONE-HOUR THRU 412-EXIT
101200         VARYING HR-IDX FROM 1 BY 1
101300         UNTIL HR-IDX > HR-COUNT.
101400*      RANK 4=AVOID 3=CAUTION 2=UNKNOWN 1=GO -- HIGHEST
101500*      RANK SEEN ACROSS THE HOURS WINS THE DECISION
101600     EVALUATE WS-WORST-RANK
101700*          RANK 4 = AVOID
101800         WHEN 4
101900*          WS-OVERALL-DECISION PICKS UP 'AVOID'
102000             MOVE 'AVOID' TO WS-OVERALL-DECISION
102100*          RANK 3 = CAUTION
102200         WHEN 3
102300*          WS-OVERALL-DECISION PICKS UP 'GO-WITH-CAUTION'
102400             MOVE 'GO-WITH-CAUTION'
102500                 TO WS-OVERALL-DECISION
102600*          RANK 2 = UNKNOWN
102700         WHEN 2
102800*          WS-OVERALL-DECISION PICKS UP 'GO'
102900             MOVE 'GO' TO WS-OVERALL-DECISION
103000*          RANK 1 = GO, THE LOWEST RANK
103100         WHEN OTHER
103200*          WS-OVERALL-DECISION PICKS UP 'UNKNOWN'
103300             MOVE 'UNKNOWN' TO WS-OVERALL-DECISION
103400     END-EVALUATE.
103500 410-EXIT.
103600     EXIT.
103700
103800*---------------------------------------------------------
103900*      ONE HOUR'S DECISION COMPARED TO THE WORST SO FAR
104000*---------------------------------------------------------
104100 412-RANK-ONE-HOUR.
104200*      SAME RANK TRANSLATION AS 346, FOR THE WHOLE-RUN
104300*      OVERALL DECISION INSTEAD OF ONE WINDOW
104400     EVALUATE HT-DECISION(HR-IDX)
104500*          AVOID HOURS RANK WORST, VALUE 4
104600         WHEN 'AVOID'
104700*          CHECKS WS-WORST-RANK < 4
104800             IF WS-WORST-RANK < 4
104900*          WS-WORST-RANK PICKS UP 4
105000                 MOVE 4 TO WS-WORST-RANK
105100             END-IF
105200*          CAUTION HOURS RANK NEXT, VALUE 3
105300         WHEN 'GO-WITH-CAUTION'
105400*          CHECKS WS-WORST-RANK < 3
105500             IF WS-WORST-RANK < 3
105600*          WS-WORST-RANK PICKS UP 3
105700                 MOVE 3 TO WS-WORST-RANK
105800             END-IF
105900*          GO HOURS RANK BEST, VALUE 1
106000         WHEN 'GO'
106100*          CHECKS WS-WORST-RANK < 2
106200             IF WS-WORST-RANK < 2
106300*          WS-WORST-RANK PICKS UP 2
106400                 MOVE 2 TO WS-WORST-RANK
106500             END-IF
106600*          RANK 1 = GO, THE LOWEST RANK
106700         WHEN OTHER
106800*          CHECKS WS-WORST-RANK < 1
106900             IF WS-WORST-RANK < 1
107000*          WS-WORST-RANK PICKS UP 1
107100                 MOVE 1 TO WS-WORST-RANK
107200             END-IF
107300     END-EVALUATE.
107400 412-EXIT.
107500     EXIT.
107600
107700*---------------------------------------------------------
107800* MEAN OF ALL PRESENT HOUR SCORES -- ABSENT (N/A) ONLY WHEN
107900* NO HOURS WERE ASSESSED AT ALL
108000*---------------------------------------------------------
108100 420-SUITABILITY-SCORE.
108200*          WS-SCORE-SUM PICKS UP 0
108300     MOVE 0 TO WS-SCORE-SUM.
108400*          CHECKS HR-COUNT = 0
108500     IF HR-COUNT = 0
108600*          WS-SUIT-SCORE-SW PICKS UP 'N'
108700         MOVE 'N' TO WS-SUIT-SCORE-SW
108800     ELSE
108900*          WS-SUIT-SCORE-SW PICKS UP 'Y'
109000         MOVE 'Y' TO WS-SUIT-SCORE-SW
109100*          INVOKE 422-ADD-ONE-HOUR-SCORE
109200         PERFORM 422-ADD-ONE-HOUR-SCORE THRU 422-EXIT
109300             VARYING HR-IDX FROM 1 BY 1
109400             UNTIL HR-IDX > HR-COUNT
109500*          WS-SUIT-SCORE COMPUTED BELOW
109600         COMPUTE WS-SUIT-SCORE ROUNDED =
109700             WS-SCORE-SUM / HR-COUNT
109800     END-IF.
109900 420-EXIT.
110000     EXIT.
110100
110200*---------------------------------------------------------
110300*      ONE HOUR'S SCORE FOLDED INTO THE RUNNING TOTAL
110400*---------------------------------------------------------
110500 422-ADD-ONE-HOUR-SCORE.
110600*          WS-SCORE-SUM GROWS BY HT-SCORE(HR-IDX)
110700     ADD HT-SCORE(HR-IDX) TO WS-SCORE-SUM.
110800 422-EXIT.
110900     EXIT.
111000
111100*---------------------------------------------------------
111200* PRIMARY LIMITERS -- DEDUPE THE RISKS OF THE BEST 3
111300* WINDOWS IF ANY SURVIVED THE SCREENS, ELSE THE RISKS OF
111400* EVERY ASSESSED HOUR, KEY (CODE, SEVERITY), CAP 3
111500*---------------------------------------------------------
111600 430-PRIMARY-LIMITERS.
111700*          WS-LIMITER-COUNT PICKS UP 0
111800     MOVE 0 TO WS-LIMITER-COUNT.
111900*          CHECKS WIN-COUNT > 0
112000     IF WIN-COUNT > 0
112100*          INVOKE 432-DEDUPE-WINDOW-RISKS
112200         PERFORM 432-DEDUPE-WINDOW-RISKS THRU 432-EXIT
112300             VARYING WIN-IDX FROM 1 BY 1
112400             UNTIL WIN-IDX > 3 OR WIN-IDX > WIN-COUNT
112500     ELSE
112600*          INVOKE 434-DEDUPE-HOUR-RISKS
112700         PERFORM 434-DEDUPE-HOUR-RISKS THRU 434-EXIT
112800             VARYING HR-IDX FROM 1 BY 1
112900             UNTIL HR-IDX > HR-COUNT
113000     END-IF.
113100 430-EXIT.
113200     EXIT.
113300
113400*---------------------------------------------------------
113500*      ONE WINDOW'S RISK LIST FOLDED INTO THE DEDUPED SET
113600*---------------------------------------------------------
113700 432-DEDUPE-WINDOW-RISKS.
113800*          INVOKE 433-DEDUPE-ONE-WINDOW-RISK
113900     PERFORM 433-DEDUPE-ONE-WINDOW-RISK THRU 433-EXIT
114000         VARYING WINT-RISK-IDX FROM 1 BY 1
114100         UNTIL WINT-RISK-IDX > WINT-RISK-COUNT(WIN-IDX)
114200            OR WS-LIMITER-COUNT >= 3.
114300 432-EXIT.
114400     EXIT.
114500
114600*---------------------------------------------------------
114700*      ONE RISK CODE CHECKED AGAINST WHAT IS ALREADY KEPT
114800*---------------------------------------------------------
114900 433-DEDUPE-ONE-WINDOW-RISK.
115000     MOVE WINT-RISK-CODE(WIN-IDX, WINT-RISK-IDX)
115100         TO WS-DEDUPE-CODE-ARG.
115200     MOVE WINT-RISK-SEVERITY(WIN-IDX, WINT-RISK-IDX)
115300         TO WS-DEDUPE-SEV-ARG.
115400*          INVOKE 440-DEDUPE-RISK-FLAGS
115500     PERFORM 440-DEDUPE-RISK-FLAGS THRU 440-EXIT.
115600 433-EXIT.
115700     EXIT.
115800
115900*---------------------------------------------------------
116000*      ONE HOUR'S RISK LIST FOLDED INTO THE DEDUPED SET
116100*---------------------------------------------------------
116200 434-DEDUPE-HOUR-RISKS.
116300*          INVOKE 435-DEDUPE-ONE-HOUR-RISK
116400     PERFORM 435-DEDUPE-ONE-HOUR-RISK THRU 435-EXIT
116500         VARYING HTR-IDX FROM 1 BY 1
116600         UNTIL HTR-IDX > HT-RISK-COUNT(HR-IDX)
116700            OR WS-LIMITER-COUNT >= 3.
116800 434-EXIT.
116900     EXIT.
117000
117100*---------------------------------------------------------
117200*      ONE RISK CODE CHECKED AGAINST WHAT IS ALREADY KEPT
117300*---------------------------------------------------------
117400 435-DEDUPE-ONE-HOUR-RISK.
117500     MOVE HT-RISK-CODE(HR-IDX, HTR-IDX)
117600         TO WS-DEDUPE-CODE-ARG.
117700     MOVE HT-RISK-SEVERITY(HR-IDX, HTR-IDX)
117800         TO WS-DEDUPE-SEV-ARG.
117900*          INVOKE 440-DEDUPE-RISK-FLAGS
118000     PERFORM 440-DEDUPE-RISK-FLAGS THRU 440-EXIT.
118100 435-EXIT.
118200     EXIT.
118300
118400*---------------------------------------------------------
118500*      SHARED WORKER FOR 432/434 -- ADD, OR RAISE
118600*      SEVERITY ON AN EXISTING ENTRY
118700*---------------------------------------------------------
118800 440-DEDUPE-RISK-FLAGS.
118900*          WS-DUP-FOUND-SW PICKS UP 'N'
119000     MOVE 'N' TO WS-DUP-FOUND-SW.
119100*          CHECKS WS-LIMITER-COUNT > 0
119200     IF WS-LIMITER-COUNT > 0
119300*          INVOKE 442-CHECK-ONE-LIMITER
119400         PERFORM 442-CHECK-ONE-LIMITER THRU 442-EXIT
119500             VARYING WS-LIM-IDX FROM 1 BY 1
119600             UNTIL WS-LIM-IDX > WS-LIMITER-COUNT
119700                OR DUPLICATE-FOUND
119800     END-IF.
119900     IF NOT DUPLICATE-FOUND AND WS-LIMITER-COUNT < 3
120000*          WS-LIMITER-COUNT GROWS BY 1
120100         ADD 1 TO WS-LIMITER-COUNT
120200         MOVE WS-DEDUPE-CODE-ARG
120300             TO LIM-CODE(WS-LIMITER-COUNT)
120400         MOVE WS-DEDUPE-SEV-ARG
120500             TO LIM-SEVERITY(WS-LIMITER-COUNT)
120600     END-IF.
120700 440-EXIT.
120800     EXIT.
120900
121000*---------------------------------------------------------
121100*      ONE KEPT LIMITER ENTRY TESTED FOR A CODE MATCH
121200*---------------------------------------------------------
121300 442-CHECK-ONE-LIMITER.
121400*          CHECKS LIM-CODE(WS-LIM-IDX) = WS-DEDUPE-CODE-ARG
121500     IF LIM-CODE(WS-LIM-IDX) = WS-DEDUPE-CODE-ARG
121600        AND LIM-SEVERITY(WS-LIM-IDX) = WS-DEDUPE-SEV-ARG
121700*          WS-DUP-FOUND-SW PICKS UP 'Y'
121800         MOVE 'Y' TO WS-DUP-FOUND-SW
121900     END-IF.
122000 442-EXIT.
122100     EXIT.
122200
122300*---------------------------------------------------------
122400* U6  SUMMARY REPORT -- FOUR HEADLINE FIELDS, THEN AN
122500*     OPTIONAL PER-HOUR DETAIL LINE (UPSI-0 ON), THEN THE
122600*     END-OF-FILE CONTROL TOTALS (THE ONLY CONTROL BREAK)
122700*---------------------------------------------------------
122800 600-PRINT-REPORT.
122900*          INVOKE 610-PRINT-DECISION-LINE
123000     PERFORM 610-PRINT-DECISION-LINE THRU 610-EXIT.
123100*          INVOKE 612-PRINT-SCORE-LINE
123200     PERFORM 612-PRINT-SCORE-LINE THRU 612-EXIT.
123300*          CHECKS WS-LIMITER-COUNT > 0
123400     IF WS-LIMITER-COUNT > 0
123500*          INVOKE 614-PRINT-RISKS-LINE
123600         PERFORM 614-PRINT-RISKS-LINE THRU 614-EXIT
123700     END-IF.
123800*          CHECKS WIN-COUNT > 0
123900     IF WIN-COUNT > 0
124000*          INVOKE 618-PRINT-BEST-WINDOW-LINE
124100         PERFORM 618-PRINT-BEST-WINDOW-LINE THRU 618-EXIT
124200     END-IF.
124300*          CHECKS HOUR-DETAIL-WANTED
124400     IF HOUR-DETAIL-WANTED
124500*          INVOKE 620-PRINT-HOUR-DETAIL
124600         PERFORM 620-PRINT-HOUR-DETAIL THRU 620-EXIT
124700             VARYING HR-IDX FROM 1 BY 1
124800             UNTIL HR-IDX > HR-COUNT
124900     END-IF.
125000*          INVOKE 630-PRINT-CONTROL-TOTALS
125100     PERFORM 630-PRINT-CONTROL-TOTALS THRU 630-EXIT.
125200 600-EXIT.
125300     EXIT.
125400
125500*---------------------------------------------------------
125600*      OVERALL RUN DECISION, TITLE-CASED FOR PRINT
125700*---------------------------------------------------------
125800 610-PRINT-DECISION-LINE.
125900*      COLUMNS 1-16 LABEL, 17-18 BLANK, 19-34 DECISION
126000*          WS-LABEL-CODE-ARG PICKS UP WS-OVERALL-DECISION
126100     MOVE WS-OVERALL-DECISION TO WS-LABEL-CODE-ARG.
126200*          INVOKE 640-DECISION-LABEL
126300     PERFORM 640-DECISION-LABEL THRU 640-EXIT.
126400*          WS-REPORT-LINE PICKS UP SPACES
126500     MOVE SPACES TO WS-REPORT-LINE.
126600*          BUILDS THE OUTPUT LINE FIELD BY FIELD
126700     STRING 'RIDE DECISION:      ' DELIMITED BY SIZE
126800            WS-LABEL-OUT DELIMITED BY SPACE
126900         INTO WS-REPORT-LINE.
127000*          RECORD GOES OUT TO THE OUTPUT FILE
127100     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
127200 610-EXIT.
127300     EXIT.
127400
127500*---------------------------------------------------------
127600*      OVERALL RUN SUITABILITY SCORE, EDITED FOR PRINT
127700*---------------------------------------------------------
127800 612-PRINT-SCORE-LINE.
127900*      SCORE PRINTS N/A RATHER THAN 0.0 WHEN NO HOUR
128000*      EVER SET WS-SUIT-SCORE-SW -- AN EMPTY RUN IS
128100*      NOT THE SAME AS A ZERO-SCORE RUN
128200*          WS-REPORT-LINE PICKS UP SPACES
128300     MOVE SPACES TO WS-REPORT-LINE.
128400*          CHECKS SUIT-SCORE-PRESENT
128500     IF SUIT-SCORE-PRESENT
128600*          WS-SUIT-SCORE-1DP COMPUTED BELOW
128700         COMPUTE WS-SUIT-SCORE-1DP ROUNDED = WS-SUIT-SCORE
128800*          WS-SUIT-SCORE-ED PICKS UP WS-SUIT-SCORE-1DP
128900         MOVE WS-SUIT-SCORE-1DP TO WS-SUIT-SCORE-ED
129000*          BUILDS THE OUTPUT LINE FIELD BY FIELD
129100         STRING 'SUITABILITY SCORE:  '
129200                    DELIMITED BY SIZE
129300                WS-SUIT-SCORE-ED DELIMITED BY SIZE
129400             INTO WS-REPORT-LINE
129500     ELSE
129600*          BUILDS THE OUTPUT LINE FIELD BY FIELD
129700         STRING 'SUITABILITY SCORE:  ' DELIMITED
129800                    BY SIZE
129900                'n/a' DELIMITED BY SIZE
130000             INTO WS-REPORT-LINE
130100     END-IF.
130200*          RECORD GOES OUT TO THE OUTPUT FILE
130300     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
130400 612-EXIT.
130500     EXIT.
130600
130700*---------------------------------------------------------
130800* RISKS:  <LABEL> (<SEVERITY>), <LABEL> (<SEVERITY>), ...
130900* BUILT WITH A POINTER-DRIVEN STRING SO THE COMMA SEPARATOR
131000* ONLY APPEARS BETWEEN ENTRIES, NOT AFTER THE LAST ONE
131100*---------------------------------------------------------
131200 614-PRINT-RISKS-LINE.
131300*      UP TO THREE LIMITER CODE/SEVERITY PAIRS, ONE
131400*      LINE, COMMA SEPARATED BY 616
131500*          WS-RISKS-TEXT PICKS UP SPACES
131600     MOVE SPACES TO WS-RISKS-TEXT.
131700*          WS-RISKS-PTR PICKS UP 1
131800     MOVE 1 TO WS-RISKS-PTR.
131900*          INVOKE 616-APPEND-ONE-RISK
132000     PERFORM 616-APPEND-ONE-RISK THRU 616-EXIT
132100         VARYING WS-LIM-IDX FROM 1 BY 1
132200         UNTIL WS-LIM-IDX > WS-LIMITER-COUNT.
132300*          WS-REPORT-LINE PICKS UP SPACES
132400     MOVE SPACES TO WS-REPORT-LINE.
132500*          BUILDS THE OUTPUT LINE FIELD BY FIELD
132600     STRING 'RISKS:              ' DELIMITED BY SIZE
132700            WS-RISKS-TEXT DELIMITED BY SIZE
132800         INTO WS-REPORT-LINE.
132900*          RECORD GOES OUT TO THE OUTPUT FILE
133000     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
133100 614-EXIT.
133200     EXIT.
133300
133400*---------------------------------------------------------
133500*      ONE LIMITER CODE AND SEVERITY APPENDED TO THE
133600*      PRINT LINE BEING BUILT
133700*---------------------------------------------------------
133800 616-APPEND-ONE-RISK.
133900*          WS-LABEL-CODE-ARG PICKS UP LIM-CODE(WS-LIM-IDX)
134000     MOVE LIM-CODE(WS-LIM-IDX) TO WS-LABEL-CODE-ARG.
134100*          INVOKE 642-RISK-CODE-LABEL
134200     PERFORM 642-RISK-CODE-LABEL THRU 642-EXIT.
134300*          WS-RISK-LABEL-HOLD PICKS UP WS-LABEL-OUT
134400     MOVE WS-LABEL-OUT TO WS-RISK-LABEL-HOLD.
134500     MOVE LIM-SEVERITY(WS-LIM-IDX) TO WS-LABEL-CODE-ARG.
134600*          INVOKE 644-SEVERITY-LABEL
134700     PERFORM 644-SEVERITY-LABEL THRU 644-EXIT.
134800*          CHECKS WS-LIM-IDX > 1
134900     IF WS-LIM-IDX > 1
135000*          BUILDS THE OUTPUT LINE FIELD BY FIELD
135100         STRING ', ' DELIMITED BY SIZE
135200             INTO WS-RISKS-TEXT
135300             WITH POINTER WS-RISKS-PTR
135400     END-IF.
135500*          BUILDS THE OUTPUT LINE FIELD BY FIELD
135600     STRING WS-RISK-LABEL-HOLD DELIMITED BY SPACE
135700            ' (' DELIMITED BY SIZE
135800            WS-LABEL-OUT DELIMITED BY SPACE
135900            ')' DELIMITED BY SIZE
136000         INTO WS-RISKS-TEXT
136100         WITH POINTER WS-RISKS-PTR.
136200 616-EXIT.
136300     EXIT.
136400
136500*---------------------------------------------------------
136600* BEST WINDOW:  <START> TO <END> (SCORE <S>) -- TOP OF THE
136700* SORTED LIST, WINDOW-ENTRY(1)
136800*---------------------------------------------------------
136900 618-PRINT-BEST-WINDOW-LINE.
137000*      START TIME, END TIME AND SCORE OF WINDOW-
137100*      TABLE(1) -- 360-SORT-WINDOWS GUARANTEES THAT
137200*      IS THE BEST-RANKED WINDOW, IF ANY QUALIFIED
137300*          POSITION WIN-IDX AT 1
137400     SET WIN-IDX TO 1.
137500*          WS-WIN-SCORE-1DP COMPUTED BELOW
137600     COMPUTE WS-WIN-SCORE-1DP ROUNDED = WINT-SCORE(WIN-IDX).
137700*          WS-WIN-SCORE-ED PICKS UP WS-WIN-SCORE-1DP
137800     MOVE WS-WIN-SCORE-1DP TO WS-WIN-SCORE-ED.
137900*          WS-REPORT-LINE PICKS UP SPACES
138000     MOVE SPACES TO WS-REPORT-LINE.
138100*          BUILDS THE OUTPUT LINE FIELD BY FIELD
138200     STRING 'BEST WINDOW:        ' DELIMITED BY SIZE
138300            WINT-START-TIME(WIN-IDX) DELIMITED BY SIZE
138400            ' TO ' DELIMITED BY SIZE
138500            WINT-END-TIME(WIN-IDX) DELIMITED BY SIZE
138600            ' (SCORE ' DELIMITED BY SIZE
138700            WS-WIN-SCORE-ED DELIMITED BY SIZE
138800            ')' DELIMITED BY SIZE
138900         INTO WS-REPORT-LINE.
139000*          RECORD GOES OUT TO THE OUTPUT FILE
139100     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
139200 618-EXIT.
139300     EXIT.
139400
139500*---------------------------------------------------------
139600* OPTIONAL PER-HOUR LINE (UPSI-0 ON) -- TIME, DECISION,
139700* SCORE AND THE SIX RAW MERGED-HOUR MEASURES, NOW CARRIED
139800* THROUGH ASSESS-OUT/ASSESS-IN FOR JUST THIS PURPOSE. EACH
139900* MEASURE PRINTS BLANK, NOT ZERO, WHEN ITS SW SAYS THE FEED
140000* NEVER SUPPLIED A READING FOR THIS HOUR (REQ RC-181)
140100*---------------------------------------------------------
140200 620-PRINT-HOUR-DETAIL.
140300*          WS-LABEL-CODE-ARG PICKS UP HT-DECISION(HR-IDX)
140400     MOVE HT-DECISION(HR-IDX) TO WS-LABEL-CODE-ARG.
140500*          INVOKE 640-DECISION-LABEL
140600     PERFORM 640-DECISION-LABEL THRU 640-EXIT.
140700*          WS-WIN-SCORE-1DP COMPUTED BELOW
140800     COMPUTE WS-WIN-SCORE-1DP ROUNDED = HT-SCORE(HR-IDX).
140900*          WS-WIN-SCORE-ED PICKS UP WS-WIN-SCORE-1DP
141000     MOVE WS-WIN-SCORE-1DP TO WS-WIN-SCORE-ED.
141100*          CHECKS HT-TEMP-F-SW(HR-IDX) = 'Y'
141200     IF HT-TEMP-F-SW(HR-IDX) = 'Y'
141300*          WS-HD-TEMP-ED PICKS UP HT-TEMP-F(HR-IDX)
141400         MOVE HT-TEMP-F(HR-IDX) TO WS-HD-TEMP-ED
141500     ELSE
141600*          WS-HD-TEMP-ED PICKS UP SPACES
141700         MOVE SPACES TO WS-HD-TEMP-ED
141800     END-IF.
141900*          CHECKS HT-WIND-MPH-SW(HR-IDX) = 'Y'
142000     IF HT-WIND-MPH-SW(HR-IDX) = 'Y'
142100*          WS-HD-WIND-ED PICKS UP HT-WIND-MPH(HR-IDX)
142200         MOVE HT-WIND-MPH(HR-IDX) TO WS-HD-WIND-ED
142300     ELSE
142400*          WS-HD-WIND-ED PICKS UP SPACES
142500         MOVE SPACES TO WS-HD-WIND-ED
142600     END-IF.
142700*          CHECKS HT-GUST-MPH-SW(HR-IDX) = 'Y'
142800     IF HT-GUST-MPH-SW(HR-IDX) = 'Y'
142900*          WS-HD-GUST-ED PICKS UP HT-GUST-MPH(HR-IDX)
143000         MOVE HT-GUST-MPH(HR-IDX) TO WS-HD-GUST-ED
143100     ELSE
143200*          WS-HD-GUST-ED PICKS UP SPACES
143300         MOVE SPACES TO WS-HD-GUST-ED
143400     END-IF.
143500*          CHECKS HT-AQI-SW(HR-IDX) = 'Y'
143600     IF HT-AQI-SW(HR-IDX) = 'Y'
143700*          WS-HD-AQI-ED PICKS UP HT-AQI(HR-IDX)
143800         MOVE HT-AQI(HR-IDX) TO WS-HD-AQI-ED
143900     ELSE
144000*          WS-HD-AQI-ED PICKS UP SPACES
144100         MOVE SPACES TO WS-HD-AQI-ED
144200     END-IF.
144300*          CHECKS HT-PRECIP-PROB-SW(HR-IDX) = 'Y'
144400     IF HT-PRECIP-PROB-SW(HR-IDX) = 'Y'
144500*          WS-HD-PRECIP-ED PICKS UP HT-PRECIP-PROB(HR-IDX)
144600         MOVE HT-PRECIP-PROB(HR-IDX) TO WS-HD-PRECIP-ED
144700     ELSE
144800*          WS-HD-PRECIP-ED PICKS UP SPACES
144900         MOVE SPACES TO WS-HD-PRECIP-ED
145000     END-IF.
145100*          WS-REPORT-LINE PICKS UP SPACES
145200     MOVE SPACES TO WS-REPORT-LINE.
145300*          BUILDS THE OUTPUT LINE FIELD BY FIELD
145400     STRING '  ' DELIMITED BY SIZE
145500            HT-TIME(HR-IDX) DELIMITED BY SIZE
145600            '  ' DELIMITED BY SIZE
145700            WS-LABEL-OUT DELIMITED BY SPACE
145800            '  ' DELIMITED BY SIZE
145900            WS-WIN-SCORE-ED DELIMITED BY SIZE
146000            '  ' DELIMITED BY SIZE
146100            WS-HD-TEMP-ED DELIMITED BY SIZE
146200            '  ' DELIMITED BY SIZE
146300            WS-HD-WIND-ED DELIMITED BY SIZE
146400            '  ' DELIMITED BY SIZE
146500            WS-HD-GUST-ED DELIMITED BY SIZE
146600            '  ' DELIMITED BY SIZE
146700            WS-HD-AQI-ED DELIMITED BY SIZE
146800            '  ' DELIMITED BY SIZE
146900            WS-HD-PRECIP-ED DELIMITED BY SIZE
147000            '  ' DELIMITED BY SIZE
147100            HT-IS-DAY(HR-IDX) DELIMITED BY SIZE
147200         INTO WS-REPORT-LINE.
147300*          RECORD GOES OUT TO THE OUTPUT FILE
147400     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
147500 620-EXIT.
147600     EXIT.
147700
147800*---------------------------------------------------------
147900* END-OF-FILE TOTALS -- THE ONLY CONTROL BREAK IN THIS RUN
148000*---------------------------------------------------------
148100 630-PRINT-CONTROL-TOTALS.
148200*          WS-REPORT-LINE PICKS UP SPACES
148300     MOVE SPACES TO WS-REPORT-LINE.
148400*          BUILDS THE OUTPUT LINE FIELD BY FIELD
148500     STRING 'HOURS ASSESSED: ' DELIMITED BY SIZE
148600            HR-COUNT DELIMITED BY SIZE
148700            '   WINDOWS EMITTED: ' DELIMITED BY SIZE
148800            WS-WINDOWS-WRITTEN-CT DELIMITED BY SIZE
148900         INTO WS-REPORT-LINE.
149000*          RECORD GOES OUT TO THE OUTPUT FILE
149100     WRITE REPORT-OUT-RECORD FROM WS-REPORT-LINE.
149200 630-EXIT.
149300     EXIT.
149400
149500*---------------------------------------------------------
149600* TITLE-CASE LOOKUPS -- ONE PER CODE DOMAIN, EACH A SEARCH
149700* ALL AGAINST A SORTED CODE/LABEL PAIR TABLE ABOVE
149800*---------------------------------------------------------
149900 640-DECISION-LABEL.
150000*          POSITION DLN-IDX AT 1
150100     SET DLN-IDX TO 1.
150200*          BINARY SEARCH OF DLN-ENTRY BY ITS KEY
150300     SEARCH ALL DLN-ENTRY
150400         AT END
150500*          WS-LABEL-OUT PICKS UP 'Unknown'
150600             MOVE 'Unknown' TO WS-LABEL-OUT
150700         WHEN DLN-CODE(DLN-IDX) = WS-LABEL-CODE-ARG
150800*          WS-LABEL-OUT PICKS UP DLN-LABEL(DLN-IDX)
150900             MOVE DLN-LABEL(DLN-IDX) TO WS-LABEL-OUT
151000     END-SEARCH.
151100 640-EXIT.
151200     EXIT.
151300
151400*---------------------------------------------------------
151500*      TITLE-CASE LOOKUP FOR A RISK CODE
151600*---------------------------------------------------------
151700 642-RISK-CODE-LABEL.
151800*          POSITION RCL-IDX AT 1
151900     SET RCL-IDX TO 1.
152000*          BINARY SEARCH OF RCL-ENTRY BY ITS KEY
152100     SEARCH ALL RCL-ENTRY
152200         AT END
152300*          WS-LABEL-OUT PICKS UP WS-LABEL-CODE-ARG
152400             MOVE WS-LABEL-CODE-ARG TO WS-LABEL-OUT
152500         WHEN RCL-CODE(RCL-IDX) = WS-LABEL-CODE-ARG
152600*          WS-LABEL-OUT PICKS UP RCL-LABEL(RCL-IDX)
152700             MOVE RCL-LABEL(RCL-IDX) TO WS-LABEL-OUT
152800     END-SEARCH.
152900 642-EXIT.
153000     EXIT.
153100
153200*---------------------------------------------------------
153300*      TITLE-CASE LOOKUP FOR A SEVERITY CODE
153400*---------------------------------------------------------
153500 644-SEVERITY-LABEL.
153600*          POSITION SVL-IDX AT 1
153700     SET SVL-IDX TO 1.
153800*          BINARY SEARCH OF SVL-ENTRY BY ITS KEY
153900     SEARCH ALL SVL-ENTRY
154000         AT END
154100*          WS-LABEL-OUT PICKS UP WS-LABEL-CODE-ARG
154200             MOVE WS-LABEL-CODE-ARG TO WS-LABEL-OUT
154300         WHEN SVL-CODE(SVL-IDX) = WS-LABEL-CODE-ARG
154400*          WS-LABEL-OUT PICKS UP SVL-LABEL(SVL-IDX)
154500             MOVE SVL-LABEL(SVL-IDX) TO WS-LABEL-OUT
154600     END-SEARCH.
154700 644-EXIT.
154800     EXIT.
154900
155000*---------------------------------------------------------
155100* END OF RUN
155200*---------------------------------------------------------
155300 900-CLOSE-FILES.
155400*          NORMAL END-OF-RUN CLOSE
155500     CLOSE ASSESS-IN WINDOWS-OUT REPORT-OUT.
155600*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
155700     DISPLAY 'RCWNDRPT - HOURS ASSESSED  ' ,
155800         HR-COUNT.
155900*          JOB-LOG MESSAGE, OPERATOR VISIBLE ONLY
156000     DISPLAY 'RCWNDRPT - WINDOWS EMITTED ' ,
156100         WS-WINDOWS-WRITTEN-CT.
156200 900-EXIT.
156300     EXIT.
