000100*-----------------------------------------------------------
000200* RCASHR   HOUR ASSESSMENT RECORD (ASSESS-OUT / ASSESS-IN)
000300*          ONE PER MERGED HOUR -- DECISION, SCORE, SIX
000400*          MEASURE JUDGMENTS, UP TO 12 RISK FLAGS.
000500*-----------------------------------------------------------
000600 01  RC-HOUR-ASSESSMENT.
000700     05 RC-TIME                 PIC 9(10).
000800     05 RC-HOUR-INDEX           PIC 9(4).
000900     05 RC-DECISION             PIC X(16).
001000     05 RC-HOUR-SCORE           PIC 9(2)V9(2).
001100*      RAW MERGED-HOUR MEASURES (SAME VALUES THE JUDGE-XXXX
001200*      PARAGRAPHS TESTED), CARRIED OUT SO THE OPTIONAL
001300*      PASS-2 HOUR-DETAIL LINE CAN PRINT WHAT EACH HOUR
001400*      ACTUALLY MEASURED, NOT JUST THE JUDGMENT AGAINST IT.
001500*      EACH VALUE HAS A PRESENCE SWITCH BESIDE IT -- WHEN A
001600*      FEED OMITS A READING THE VALUE COMES ACROSS ZERO BUT
001700*      THE SWITCH STAYS 'N' SO THE DETAIL LINE PRINTS BLANK
001800*      INSTEAD OF A MISLEADING ZERO.
001900     05 RC-TEMP-F               PIC S9(3)V9(1).
002000     05 RC-TEMP-F-SW            PIC X(1).
002100     05 RC-WIND-MPH             PIC 9(3)V9(1).
002200     05 RC-WIND-MPH-SW          PIC X(1).
002300     05 RC-GUST-MPH             PIC 9(3)V9(1).
002400     05 RC-GUST-MPH-SW          PIC X(1).
002500     05 RC-AQI                  PIC 9(3).
002600     05 RC-AQI-SW               PIC X(1).
002700     05 RC-PRECIP-PROB          PIC 9(3).
002800     05 RC-PRECIP-PROB-SW       PIC X(1).
002900     05 RC-IS-DAY               PIC X(1).
003000*      SIX MEASURE JUDGMENTS, NAMED FOR DIRECT REFERENCE IN
003100*      THE JUDGE-XXXX PARAGRAPHS (R1-R6 IN THE RULE BOOK)
003200     05 MJ-NAMED-GROUPS.
003300       10 MJ-TEMPERATURE.
003400         15 MJT-STATUS              PIC X(10).
003500         15 MJT-DISTANCE-SW         PIC X(1).
003600         15 MJT-DISTANCE            PIC S9(3)V9(2).
003700         15 MJT-SEVERITY            PIC X(8).
003800         15 MJT-TREND               PIC X(9).
003900         15 MJT-TREND-DELTA-SW      PIC X(1).
004000         15 MJT-TREND-DELTA         PIC S9(3)V9(2).
004100       10 MJ-WIND.
004200         15 MJW-STATUS              PIC X(10).
004300         15 MJW-DISTANCE-SW         PIC X(1).
004400         15 MJW-DISTANCE            PIC S9(3)V9(2).
004500         15 MJW-SEVERITY            PIC X(8).
004600         15 MJW-TREND               PIC X(9).
004700         15 MJW-TREND-DELTA-SW      PIC X(1).
004800         15 MJW-TREND-DELTA         PIC S9(3)V9(2).
004900       10 MJ-GUST.
005000         15 MJG-STATUS              PIC X(10).
005100         15 MJG-DISTANCE-SW         PIC X(1).
005200         15 MJG-DISTANCE            PIC S9(3)V9(2).
005300         15 MJG-SEVERITY            PIC X(8).
005400         15 MJG-TREND               PIC X(9).
005500         15 MJG-TREND-DELTA-SW      PIC X(1).
005600         15 MJG-TREND-DELTA         PIC S9(3)V9(2).
005700       10 MJ-AQI.
005800         15 MJA-STATUS              PIC X(10).
005900         15 MJA-DISTANCE-SW         PIC X(1).
006000         15 MJA-DISTANCE            PIC S9(3)V9(2).
006100         15 MJA-SEVERITY            PIC X(8).
006200         15 MJA-TREND               PIC X(9).
006300         15 MJA-TREND-DELTA-SW      PIC X(1).
006400         15 MJA-TREND-DELTA         PIC S9(3)V9(2).
006500       10 MJ-PRECIP.
006600         15 MJP-STATUS              PIC X(10).
006700         15 MJP-DISTANCE-SW         PIC X(1).
006800         15 MJP-DISTANCE            PIC S9(3)V9(2).
006900         15 MJP-SEVERITY            PIC X(8).
007000         15 MJP-TREND               PIC X(9).
007100         15 MJP-TREND-DELTA-SW      PIC X(1).
007200         15 MJP-TREND-DELTA         PIC S9(3)V9(2).
007300       10 MJ-DAYLIGHT.
007400         15 MJY-STATUS              PIC X(10).
007500         15 MJY-DISTANCE-SW         PIC X(1).
007600         15 MJY-DISTANCE            PIC S9(3)V9(2).
007700         15 MJY-SEVERITY            PIC X(8).
007800         15 MJY-TREND               PIC X(9).
007900         15 MJY-TREND-DELTA-SW      PIC X(1).
008000         15 MJY-TREND-DELTA         PIC S9(3)V9(2).
008100*      SAME 41 BYTES, VIEWED AS A 6-DEEP TABLE SO THE
008200*      TREND PASS AND THE SCORING LOOP CAN STEP THROUGH
008300*      TEMP/WIND/GUST/AQI/PRECIP/DAYLIGHT BY MJ-IDX
008400     05 MJ-TABLE REDEFINES MJ-NAMED-GROUPS.
008500       10 MJ-ENTRY OCCURS 6 TIMES
008600          INDEXED BY MJ-IDX.
008700         15 MJE-STATUS              PIC X(10).
008800         15 MJE-DISTANCE-SW         PIC X(1).
008900         15 MJE-DISTANCE            PIC S9(3)V9(2).
009000         15 MJE-SEVERITY            PIC X(8).
009100         15 MJE-TREND               PIC X(9).
009200         15 MJE-TREND-DELTA-SW      PIC X(1).
009300         15 MJE-TREND-DELTA         PIC S9(3)V9(2).
009400*      RISK FLAGS CARRIED FOR THIS HOUR (R1-R6 SIDE
009500*      EFFECTS), UP TO 12, IN THE ORDER THEY WERE RAISED
009600     05 RC-RISK-COUNT           PIC 9(2).
009700     05 RC-RISK-ENTRY OCCURS 12 TIMES
009800        INDEXED BY RC-RISK-IDX.
009900       10 RC-RISK-CODE            PIC X(16).
010000       10 RC-RISK-SEVERITY        PIC X(8).
010100     05 FILLER                  PIC X(18).
