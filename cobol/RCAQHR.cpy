000100*-----------------------------------------------------------
000200* RCAQHR   AIR QUALITY FEED HOURLY RECORD (AH- PREFIX)
000300*          JOIN KEY IS AH-TIME -- SEE AIR-TABLE, SEARCH ALL
000400*-----------------------------------------------------------
000500 01  RC-AIR-HOUR.
000600     05 AH-TIME                 PIC 9(10).
000700     05 AH-US-AQI-SW            PIC X(1).
000800     05 AH-US-AQI               PIC 9(3).
000900     05 AH-UV-INDEX-SW          PIC X(1).
001000     05 AH-UV-INDEX             PIC 9(2)V9(1).
001100     05 FILLER                  PIC X(12).
