000100*-----------------------------------------------------------
000200* RCWXHR   WEATHER FEED HOURLY RECORD (WH- PREFIX)
000300*          ONE ENTRY PER HOUR, CHRONOLOGICAL ON WEATHER-IN
000400*          XX-SW = 'Y' FIELD PRESENT, 'N' FIELD ABSENT
000500*-----------------------------------------------------------
000600 01  RC-WEATHER-HOUR.
000700     05 WH-TIME                 PIC 9(10).
000800     05 WH-HOUR-INDEX           PIC 9(4).
000900     05 WH-TEMP-F-SW            PIC X(1).
001000     05 WH-TEMP-F               PIC S9(3)V9(1).
001100     05 WH-WIND-MPH-SW          PIC X(1).
001200     05 WH-WIND-MPH             PIC 9(3)V9(1).
001300     05 WH-GUST-MPH-SW          PIC X(1).
001400     05 WH-GUST-MPH             PIC 9(3)V9(1).
001500     05 WH-PRECIP-PROB-SW       PIC X(1).
001600     05 WH-PRECIP-PROB          PIC 9(3).
001700     05 WH-IS-DAY               PIC X(1).
001800     05 FILLER                  PIC X(16).
