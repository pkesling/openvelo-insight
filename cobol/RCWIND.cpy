000100*-----------------------------------------------------------
000200* RCWIND   WINDOW RECOMMENDATION RECORD (WINDOWS-OUT)
000300*          ONE PER CANDIDATE RIDE WINDOW THAT SURVIVED THE
000400*          AVOID-HOUR AND CONSECUTIVE-HOUR SCREENS, SORTED
000500*          SCORE DESCENDING THEN START TIME ASCENDING.
000600*-----------------------------------------------------------
000700 01  RC-WINDOW-REC.
000800     05 RW-START-TIME           PIC 9(10).
000900     05 RW-END-TIME             PIC 9(10).
001000     05 RW-DURATION-MINUTES     PIC 9(3).
001100     05 RW-DECISION             PIC X(16).
001200     05 RW-WINDOW-SCORE         PIC 9(2)V9(2).
001300     05 RW-RISK-COUNT           PIC 9(2).
001400     05 RW-RISK-ENTRY OCCURS 12 TIMES
001500        INDEXED BY RW-RISK-IDX.
001600       10 RW-RISK-CODE            PIC X(16).
001700       10 RW-RISK-SEVERITY        PIC X(8).
001800     05 FILLER                  PIC X(17).
